000100* FD for the print/report file - 132 column landscape print,              
000110* matches pyrgstr/vacprint's Print-File. ==RPT-NAME== is                  
000120* replaced by the calling program with its own RD name.                   
000130*                                                                         
000140 fd  Print-File                                                           
000150     reports are ==RPT-NAME==.                                            
