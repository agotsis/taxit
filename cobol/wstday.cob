000100*****************************************************                     
000110*                                                    *                    
000120*  Record Definition For Day Tracking File           *                    
000130*     Uses Dy-Date as key - unique, sorted ascending  *                   
000140*****************************************************                     
000150* Content 102 bytes, padded to 104 by filler.                             
000160*                                                                         
000170* 30/07/95 fjm - Created, first cut at 8 state occurrences,               
000180*                widened to 10 before first release.                      
000190* 16/11/97 fjm - Dy-Office-Id added so a day remembers which              
000200*                office it was logged from.                               
000210* 21/01/99 rgc  - Y2K sweep - Dy-Date confirmed ccyymmdd, no              
000220*                 change needed, noted for the audit trail.               
000230*                                                                         
000240 01  DY-Record.                                                           
000250     03  DY-Date               pic 9(8).                                  
000260*    calendar date, unique key, ccyymmdd                                  
000270     03  DY-Day-Type           pic x(8).                                  
000280*    WORK, PTO-WORK or HOLIDAY                                            
000290     03  DY-State-Count        pic 9(2).                                  
000300*    number of states attached, 0-10                                      
000310     03  DY-State-Abbr         pic x(2)                                   
000320                                occurs 10.                                
000330*    attached state abbreviations, set semantics, no dupes,               
000340*    only DY-State-Count of the 10 occurrences are meaningful             
000350     03  DY-Office-Id          pic 9(4).                                  
000360*    office worked from, 0 = none                                         
000370     03  DY-Note               pic x(60).                                 
000380     03  filler                pic x(2).                                  
