000100*****************************************************                     
000110*                                                    *                    
000120*  Record Definition For Office Master File          *                    
000130*     Uses Of-Id as key                              *                    
000140*****************************************************                     
000150* Content 110 bytes, padded to 114 by filler.                             
000160*                                                                         
000170* 02/11/87 fjm - Created.                                                 
000180* 19/05/94 fjm - Of-Place-Id widened 20 -> 30 to match the map            
000190*                vendor's longer identifiers.                             
000200* 11/03/99 rgc - Of-Latitude/Of-Longitude kept zoned display,             
000210*                not packed, matching this shop's house rule              
000220*                of never packing a field a report prints raw.            
000230* 28/01/00 rgc - Y2K - no dated fields in this record; no change          
000240*                needed, logged for the sign-off sheet.                   
000250* 09/08/02 khs - Reviewed Of-Place-Id against the map vendor's            
000260*                current feed; 30 bytes still enough headroom.            
000270* 14/04/05 dlp - Recompiled only, no layout change.                       
000280* 18/05/09 khs - Ticket WO-3190 - header comment said content             
000290*                was 108 bytes padded to 114; the fields here             
000300*                actually total 110, and the filler was 6,                
000310*                making the record 116, not 114.  Filler cut              
000320*                to 4 so the record lands on 114 as designed.             
000330*                                                                         
000340 01  OF-Record.                                                           
000350     03  OF-Id                 pic 9(4).                                  
000360*    office number, assigned sequentially, 0 = no office                  
000370     03  OF-Name               pic x(40).                                 
000380     03  OF-Place-Id           pic x(30).                                 
000390*    external map-system place identifier, may be spaces                  
000400     03  OF-Latitude           pic s9(3)v9(14).                           
000410     03  OF-Longitude          pic s9(3)v9(14).                           
000420     03  OF-State-Abbrev       pic x(2).                                  
000430*    owning state, may be spaces until an office is sited                 
000440     03  filler                pic x(4).                                  
