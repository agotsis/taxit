000100*************************************************************             
000110*                                                                         
000120*   S T L O A D   --   S T A T E   M A S T E R   L O A D                  
000130*                                                                         
000140*************************************************************             
000150 identification            division.                                      
000160 program-id.                stload.                                       
000170 author.                    f j marsh.                                    
000180 installation.              state tax unit data center.                   
000190 date-written.              12/03/1986.                                   
000200 date-compiled.                                                           
000210 security.                  authorised tax unit staff only.               
000220*                                                                         
000230* remarks.                                                                
000240*     loads the state master file (st-master-file) from a                 
000250*     candidate input file (st-input-file) prepared by the                
000260*     tax unit each time a new state is added or a threshold              
000270*     changes.  run-parameter card selects create-only or                 
000280*     create-and-update mode.  st-master-file built here is               
000290*     also read by the ratio/day-count reporting job added                
000300*     in 1999 (request log rgc-0099).                                     
000310*                                                                         
000320* change log.                                                             
000330*     12/03/86 fjm  - created.  loads the state table from                
000340*                     the tax unit's annual candidate file.               
000350*     30/09/91 fjm  - st-active now carried through on both               
000360*                     create and update (was always set to                
000370*                     'n' on create before this date).                    
000380*     14/08/95 fjm  - no change here for the day-tracking                 
000390*                     conversion; st-master-file is also read             
000400*                     by the new sttsprc/styrrpt programs.                
000410*     08/04/99 rgc  - y2k sweep.  st-day-threshold confirmed              
000420*                     unsigned numeric, no 2-digit year                   
000430*                     fields anywhere in this program.                    
000440*     08/04/99 rgc  - table-full abend message reworded per               
000450*                     operations request log rgc-0101.                    
000460*     02/02/00 rgc  - y2k sign-off - reran against a candidate            
000470*                     file dated 01/01/2000, no issues found.             
000480*     14/06/02 khs  - ticket wo-2091 - reviewed create/update/            
000490*                     skipped trailer against the other batch             
000500*                     jobs' console format; already consistent,           
000510*                     no change made.                                     
000520*     30/09/05 dlp  - reviewed state-table size against the               
000530*                     current candidate file; 100 entries                 
000540*                     still ample headroom.                               
000550*     11/12/08 khs  - recompiled under the replacement taxu-              
000560*                     host image; no source change.                       
000570*                                                                         
000580 environment                division.                                     
000590 copy "envdiv.cob".                                                       
000600 input-output               section.                                      
000610 file-control.                                                            
000620     copy "selstmst.cob".                                                 
000630     copy "selstin.cob".                                                  
000640     copy "selparm.cob".                                                  
000650*                                                                         
000660 data                       division.                                     
000670 file                       section.                                      
000680 copy "fdstmst.cob".                                                      
000690 copy "fdstin.cob".                                                       
000700 copy "fdparm.cob".                                                       
000710* parm card layout - one card, column 1 only used.                        
000720 01  ST-Parm-Fields redefines ST-Parm-Card.                               
000730     03  PM-Update-Flag        pic x.                                     
000740*    'y' = update existing states, anything else = skip them              
000750     03  filler                pic x(79).                                 
000760*                                                                         
000770 working-storage            section.                                      
000780 77  Prog-Name                pic x(16) value "stload (1.1.04)".          
000790*---------------------------------------------------------                
000800* file status fields                                                      
000810*---------------------------------------------------------                
000820 01  WS-File-Statuses.                                                    
000830     03  ST-Master-File-Status pic xx.                                    
000840     03  ST-Input-File-Status  pic xx.                                    
000850     03  ST-Parm-Status        pic xx.                                    
000860     03  filler                pic x(2).                                  
000870*                                                                         
000880*---------------------------------------------------------                
000890* run switches and counters                                               
000900*---------------------------------------------------------                
000910 01  WS-Switches.                                                         
000920     03  WS-Parm-Read-Flag     pic x      value "N".                      
000930         88  WS-Parm-Was-Read             value "Y".                      
000940     03  filler                pic x(3).                                  
000950*                                                                         
000960 01  WS-Counters.                                                         
000970     03  WS-Created-Count      pic 9(5)   comp.                           
000980     03  WS-Updated-Count      pic 9(5)   comp.                           
000990     03  WS-Skipped-Count      pic 9(5)   comp.                           
001000 01  WS-Counters-Tab redefines WS-Counters.                               
001010     03  WS-Count-Entry        pic 9(5)   comp                            
001020                                          occurs 3.                       
001030*                                                                         
001040*---------------------------------------------------------                
001050* in-memory state table - loaded from st-master-file, held                
001060* sorted ascending on abbreviation, rewritten at close                    
001070* (indexed organisation is not offered on this host)                      
001080*---------------------------------------------------------                
001090 01  WS-State-Table.                                                      
001100     03  STT-Entry             occurs 100 times.                          
001110         05  STT-Abbrev        pic x(2).                                  
001120         05  STT-Name          pic x(30).                                 
001130         05  STT-Threshold     pic 9(4).                                  
001140         05  STT-Active        pic x.                                     
001150 01  WS-State-Table-Flat redefines WS-State-Table.                        
001160     03  STT-Entry-Raw         pic x(37)                                  
001170                                          occurs 100.                     
001180*                                                                         
001190 01  WS-Tab-Controls.                                                     
001200     03  WS-Tab-Max            pic 9(3)   comp value 0.                   
001210     03  WS-Tab-Idx            pic 9(3)   comp.                           
001220     03  WS-Tab-Found          pic 9(3)   comp.                           
001230     03  WS-Tab-Ins            pic 9(3)   comp.                           
001240     03  WS-Shift-Idx          pic 9(3)   comp.                           
001250     03  WS-Shift-Idx-Next     pic 9(3)   comp.                           
001260     03  filler                pic x(4).                                  
001270*                                                                         
001280 01  WS-In-Abbrev-Up            pic x(2).                                 
001290*                                                                         
001300 01  WS-Message-Line            pic x(60).                                
001310*                                                                         
001320 procedure                  division.                                     
001330*===========================================================              
001340* aa000 - main line                                                       
001350*===========================================================              
001360 aa000-Main                 section.                                      
001370 aa000-Begin.                                                             
001380     perform aa010-Initialise       thru aa010-exit.                      
001390     perform aa020-Load-State-Table thru aa020-exit.                      
001400     perform aa030-Process-Input    thru aa030-exit.                      
001410     perform aa040-Rewrite-Master   thru aa040-exit.                      
001420     perform aa050-Report-Totals    thru aa050-exit.                      
001430     perform aa090-Terminate        thru aa090-exit.                      
001440     stop run.                                                            
001450 aa000-exit.                                                              
001460     exit.                                                                
001470*                                                                         
001480*===========================================================              
001490* aa010 - open files, read the run-parameter card                         
001500*===========================================================              
001510 aa010-Initialise           section.                                      
001520 aa010-Start.                                                             
001530     open input  ST-Input-File  ST-Parm-File  ST-Master-File.             
001540     move "N"  to PM-Update-Flag.                                         
001550     read ST-Parm-File                                                    
001560         at end                                                           
001570             move "N" to PM-Update-Flag                                   
001580         not at end                                                       
001590             set WS-Parm-Was-Read to true                                 
001600     end-read.                                                            
001610     if PM-Update-Flag = "y"                                              
001620         move "Y" to PM-Update-Flag                                       
001630     end-if.                                                              
001640     move 0 to WS-Created-Count WS-Updated-Count                          
001650               WS-Skipped-Count WS-Tab-Max.                               
001660 aa010-exit.                                                              
001670     exit.                                                                
001680*                                                                         
001690*===========================================================              
001700* aa020 - load the existing state master into the table                   
001710*===========================================================              
001720 aa020-Load-State-Table     section.                                      
001730 aa020-Read.                                                              
001740     read ST-Master-File                                                  
001750         at end go to aa020-exit                                          
001760     end-read.                                                            
001770     if ST-Master-File-Status not = "00"                                  
001780         move "ST-MASTER-FILE READ ERROR" to WS-Message-Line              
001790         perform zz900-Abort thru zz900-exit                              
001800     end-if.                                                              
001810     add 1 to WS-Tab-Max.                                                 
001820     if WS-Tab-Max > 100                                                  
001830         move "STATE TABLE FULL ON LOAD" to WS-Message-Line               
001840         perform zz900-Abort thru zz900-exit                              
001850     end-if.                                                              
001860     move ST-Abbrev            to STT-Abbrev(WS-Tab-Max).                 
001870     move ST-Name              to STT-Name(WS-Tab-Max).                   
001880     move ST-Day-Threshold     to STT-Threshold(WS-Tab-Max).              
001890     move ST-Active            to STT-Active(WS-Tab-Max).                 
001900     go to aa020-Read.                                                    
001910 aa020-exit.                                                              
001920     exit.                                                                
001930*                                                                         
001940*===========================================================              
001950* aa030 - read candidate states, update the table in memory               
001960*===========================================================              
001970 aa030-Process-Input        section.                                      
001980 aa030-Read.                                                              
001990     read ST-Input-File                                                   
002000         at end go to aa030-exit                                          
002010     end-read.                                                            
002020     if ST-Input-File-Status not = "00"                                   
002030         move "ST-INPUT-FILE READ ERROR" to WS-Message-Line               
002040         perform zz900-Abort thru zz900-exit                              
002050     end-if.                                                              
002060     move ST-In-Abbrev to WS-In-Abbrev-Up.                                
002070     inspect WS-In-Abbrev-Up converting                                   
002080         "abcdefghijklmnopqrstuvwxyz" to                                  
002090         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
002100     perform aa035-Find-In-Table    thru aa035-exit.                      
002110     if WS-Tab-Found > 0                                                  
002120         if PM-Update-Flag = "Y"                                          
002130             move WS-In-Abbrev-Up  to STT-Abbrev(WS-Tab-Found)            
002140             move ST-In-Name       to STT-Name(WS-Tab-Found)              
002150             move ST-In-Threshold                                         
002160                               to STT-Threshold(WS-Tab-Found)             
002170             move ST-In-Active     to STT-Active(WS-Tab-Found)            
002180             add 1 to WS-Updated-Count                                    
002190         else                                                             
002200             add 1 to WS-Skipped-Count                                    
002210         end-if                                                           
002220     else                                                                 
002230         perform aa037-Insert-In-Table thru aa037-exit                    
002240         add 1 to WS-Created-Count                                        
002250     end-if.                                                              
002260     go to aa030-Read.                                                    
002270 aa030-exit.                                                              
002280     exit.                                                                
002290*                                                                         
002300*===========================================================              
002310* aa035 - linear search the table for ws-in-abbrev-up                     
002320*===========================================================              
002330 aa035-Find-In-Table        section.                                      
002340 aa035-Start.                                                             
002350     move 0 to WS-Tab-Found.                                              
002360     move 1 to WS-Tab-Idx.                                                
002370 aa035-Loop.                                                              
002380     if WS-Tab-Idx > WS-Tab-Max                                           
002390         go to aa035-exit                                                 
002400     end-if.                                                              
002410     if STT-Abbrev(WS-Tab-Idx) = WS-In-Abbrev-Up                          
002420         move WS-Tab-Idx to WS-Tab-Found                                  
002430         go to aa035-exit                                                 
002440     end-if.                                                              
002450     add 1 to WS-Tab-Idx.                                                 
002460     go to aa035-Loop.                                                    
002470 aa035-exit.                                                              
002480     exit.                                                                
002490*                                                                         
002500*===========================================================              
002510* aa037 - insert a new state, keeping the table sorted                    
002520*===========================================================              
002530 aa037-Insert-In-Table      section.                                      
002540 aa037-Start.                                                             
002550     if WS-Tab-Max not < 100                                              
002560         move "STATE TABLE FULL ON INSERT" to WS-Message-Line             
002570         perform zz900-Abort thru zz900-exit                              
002580     end-if.                                                              
002590     move 1 to WS-Tab-Ins.                                                
002600 aa037-Find-Spot.                                                         
002610     if WS-Tab-Ins > WS-Tab-Max                                           
002620         go to aa037-Do-Insert                                            
002630     end-if.                                                              
002640     if STT-Abbrev(WS-Tab-Ins) > WS-In-Abbrev-Up                          
002650         go to aa037-Do-Insert                                            
002660     end-if.                                                              
002670     add 1 to WS-Tab-Ins.                                                 
002680     go to aa037-Find-Spot.                                               
002690 aa037-Do-Insert.                                                         
002700     move WS-Tab-Max to WS-Shift-Idx.                                     
002710 aa037-Shift-Loop.                                                        
002720     if WS-Shift-Idx < WS-Tab-Ins                                         
002730         go to aa037-Store                                                
002740     end-if.                                                              
002750     add 1 WS-Shift-Idx giving WS-Shift-Idx-Next.                         
002760     move STT-Entry-Raw(WS-Shift-Idx) to                                  
002770          STT-Entry-Raw(WS-Shift-Idx-Next).                               
002780     subtract 1 from WS-Shift-Idx.                                        
002790     go to aa037-Shift-Loop.                                              
002800 aa037-Store.                                                             
002810     move WS-In-Abbrev-Up      to STT-Abbrev(WS-Tab-Ins).                 
002820     move ST-In-Name           to STT-Name(WS-Tab-Ins).                   
002830     move ST-In-Threshold      to STT-Threshold(WS-Tab-Ins).              
002840     move ST-In-Active         to STT-Active(WS-Tab-Ins).                 
002850     add 1 to WS-Tab-Max.                                                 
002860 aa037-exit.                                                              
002870     exit.                                                                
002880*                                                                         
002890*===========================================================              
002900* aa040 - rewrite st-master-file from the table, in order                 
002910*===========================================================              
002920 aa040-Rewrite-Master       section.                                      
002930 aa040-Start.                                                             
002940     close ST-Master-File.                                                
002950     open output ST-Master-File.                                          
002960     move 1 to WS-Tab-Idx.                                                
002970 aa040-Write-Loop.                                                        
002980     if WS-Tab-Idx > WS-Tab-Max                                           
002990         go to aa040-exit                                                 
003000     end-if.                                                              
003010     move STT-Abbrev(WS-Tab-Idx)    to ST-Abbrev.                         
003020     move STT-Name(WS-Tab-Idx)      to ST-Name.                           
003030     move STT-Threshold(WS-Tab-Idx) to ST-Day-Threshold.                  
003040     move STT-Active(WS-Tab-Idx)    to ST-Active.                         
003050     write ST-Record.                                                     
003060     add 1 to WS-Tab-Idx.                                                 
003070     go to aa040-Write-Loop.                                              
003080 aa040-exit.                                                              
003090     exit.                                                                
003100*                                                                         
003110*===========================================================              
003120* aa050 - display the run summary                                         
003130*===========================================================              
003140 aa050-Report-Totals        section.                                      
003150 aa050-Start.                                                             
003160     display "STLOAD - STATE MASTER LOAD SUMMARY".                        
003170     move 1 to WS-Tab-Idx.                                                
003180 aa050-Loop.                                                              
003190     if WS-Tab-Idx > 3                                                    
003200         go to aa050-exit                                                 
003210     end-if.                                                              
003220     evaluate WS-Tab-Idx                                                  
003230         when 1  display "  CREATED  " WS-Count-Entry(1)                  
003240         when 2  display "  UPDATED  " WS-Count-Entry(2)                  
003250         when 3  display "  SKIPPED  " WS-Count-Entry(3)                  
003260     end-evaluate.                                                        
003270     add 1 to WS-Tab-Idx.                                                 
003280     go to aa050-Loop.                                                    
003290 aa050-exit.                                                              
003300     exit.                                                                
003310*                                                                         
003320*===========================================================              
003330* aa090 - close down                                                      
003340*===========================================================              
003350 aa090-Terminate            section.                                      
003360 aa090-Start.                                                             
003370     close ST-Input-File ST-Parm-File ST-Master-File.                     
003380 aa090-exit.                                                              
003390     exit.                                                                
003400*                                                                         
003410*===========================================================              
003420* zz900 - fatal error abort, common to all sections above                 
003430*===========================================================              
003440 zz900-Abort                section.                                      
003450 zz900-Start.                                                             
003460     display "STLOAD - FATAL ERROR - RUN TERMINATED".                     
003470     display WS-Message-Line.                                             
003480     close ST-Master-File ST-Input-File ST-Parm-File.                     
003490     stop run.                                                            
003500 zz900-exit.                                                              
003510     exit.                                                                
