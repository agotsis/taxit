000100* SELECT clause for ST-Input-File                                         
000110*                                                                         
000120* candidate states read by STLOAD, same layout as                         
000130* ST-Master-File                                                          
000140*                                                                         
000150     select  ST-Input-File  assign       "STATEIN"                        
000160                            organization sequential                       
000170                            status       ST-Input-File-Status.            
