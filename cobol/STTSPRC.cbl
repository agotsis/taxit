000100*************************************************************             
000110*                                                                         
000120*   S T T S P R C   --   T I M E L I N E   P R O C E S S                  
000130*                                                                         
000140*************************************************************             
000150 identification            division.                                      
000160 program-id.                sttsprc.                                      
000170 author.                    f j marsh.                                    
000180 installation.              state tax unit data center.                   
000190 date-written.              14/08/1995.                                   
000200 date-compiled.                                                           
000210 security.                  authorised tax unit staff only.               
000220*                                                                         
000230* remarks.                                                                
000240*     the day-tracking conversion's core run.  matches the                
000250*     filtered timeline extract (see sttsflt) against a                   
000260*     single target place id, expands every matching segment              
000270*     into calendar dates, and upserts day-file records for               
000280*     a named state.  operator sets the upsi-0 switch in the              
000290*     jcl to get a dry-run listing with no file updates.                  
000300*                                                                         
000310* change log.                                                             
000320*     14/08/95 fjm  - created for the day-tracking                        
000330*                     conversion; this is the run that                    
000340*                     replaced the old paper timesheet                    
000350*                     cross-check.                                        
000360*     22/06/91 fjm  - note: upsi-0 dry-run switch wiring                  
000370*                     predates this program (see envdiv.cob)              
000380*                     but this is its first user.                         
000390*     19/09/97 fjm  - office place-id stamp-back added per                
000400*                     tax unit request - office records were              
000410*                     drifting out of sync with the map                   
000420*                     vendor's ids.                                       
000430*     21/01/99 rgc  - y2k sweep.  all date fields confirmed               
000440*                     ccyymmdd.                                           
000450*     09/02/00 rgc  - y2k sign-off - ran a target place id                
000460*                     spanning the 1999/2000 year boundary,               
000470*                     date expansion unaffected.                          
000480*     03/09/02 khs  - ticket wo-2048 - match-date table size              
000490*                     raised to 3660 entries (10 years of                 
000500*                     daily dates) to clear the largest                   
000510*                     single target place id on file.                     
000520*     19/05/05 dlp  - reviewed office stamp-back against the              
000530*                     map vendor's current feed; no change                
000540*                     required.                                           
000550*     27/10/08 khs  - recompiled under the replacement taxu-              
000560*                     host image; no source change.                       
000570*     12/05/09 khs  - ticket wo-3184 - weekday filter was                 
000580*                     matching the wrong day about half the               
000590*                     time; zeller arithmetic and day-number              
000600*                     table both corrected in wsdedow.cob.                
000610*     15/05/09 khs  - ticket wo-3185 - a day name on parm card            
000620*                     2 that matched nothing in the weekday               
000630*                     table was being dropped with no warning;            
000640*                     now aborts the run, naming the bad token.           
000650*                                                                         
000660 environment                division.                                     
000670 copy "envdiv.cob".                                                       
000680 input-output               section.                                      
000690 file-control.                                                            
000700     copy "seltlin.cob".                                                  
000710     copy "selstmst.cob".                                                 
000720     copy "seloffc.cob".                                                  
000730     copy "seldayf.cob".                                                  
000740     copy "selparm.cob".                                                  
000750*                                                                         
000760 data                       division.                                     
000770 file                       section.                                      
000780 copy "fdtlin.cob".                                                       
000790 copy "fdstmst.cob".                                                      
000800 copy "fdoffc.cob".                                                       
000810 copy "fddayf.cob".                                                       
000820 copy "fdparm.cob".                                                       
000830* parm card 1 - target place id / state / office name                     
000840 01  TP-Parm-Card-1.                                                      
000850     03  TP-Target-Place-Id    pic x(30).                                 
000860     03  TP-State-Abbrev       pic x(2).                                  
000870     03  TP-Office-Name        pic x(40).                                 
000880     03  filler                pic x(8).                                  
000890* parm card 2 - weekday filter, blank = no filter                         
000900 01  TP-Parm-Card-2            pic x(80).                                 
000910*                                                                         
000920 copy "wsdedow.cob".                                                      
000930*                                                                         
000940 working-storage            section.                                      
000950 77  Prog-Name                pic x(17) value "sttsprc (1.3.01)".         
000960*---------------------------------------------------------                
000970* file status fields                                                      
000980*---------------------------------------------------------                
000990 01  WS-File-Statuses.                                                    
001000     03  TL-In-File-Status      pic xx.                                   
001010     03  ST-Master-File-Status  pic xx.                                   
001020     03  OF-Office-File-Status  pic xx.                                   
001030     03  DY-Day-File-Status     pic xx.                                   
001040     03  ST-Parm-Status         pic xx.                                   
001050     03  filler                 pic x(2).                                 
001060*                                                                         
001070*---------------------------------------------------------                
001080* state validation results                                                
001090*---------------------------------------------------------                
001100 01  WS-State-Abbrev-Up         pic x(2).                                 
001110 01  WS-State-Name              pic x(30).                                
001120*                                                                         
001130*---------------------------------------------------------                
001140* office resolution results                                               
001150*---------------------------------------------------------                
001160 01  WS-Office-Id                pic 9(4)  comp value 0.                  
001170 01  WS-Office-Place-Id          pic x(30).                               
001180 01  WS-Office-Name-Disp         pic x(40).                               
001190*                                                                         
001200*---------------------------------------------------------                
001210* weekday filter flags, one per day-number 0-6                            
001220*---------------------------------------------------------                
001230 01  WS-Weekday-Filter.                                                   
001240     03  WF-Allowed              pic x    occurs 7.                       
001250     03  filler                  pic x(3).                                
001260 01  WS-Filter-Active-Flag       pic x    value "N".                      
001270     88  WS-Filter-Is-Active              value "Y".                      
001280*                                                                         
001290*---------------------------------------------------------                
001300* matched-segment flag and destination scan index                         
001310*---------------------------------------------------------                
001320 01  WS-Seg-Match-Flag           pic x.                                   
001330     88  WS-Seg-Is-Match                  value "Y".                      
001340 01  WS-Dest-Idx                 pic 9(2)  comp.                          
001350*                                                                         
001360*---------------------------------------------------------                
001370* deduplicated, sorted match-date table - one entry per                   
001380* distinct calendar date any segment contributes                          
001390*---------------------------------------------------------                
001400 01  WS-Match-Dates.                                                      
001410     03  MD-Date                 pic 9(8)  comp  occurs 3660.             
001420 01  WS-Match-Count              pic 9(4)  comp value 0.                  
001430 01  WS-Match-Controls.                                                   
001440     03  WS-Match-Idx            pic 9(4)  comp.                          
001450     03  WS-Match-Found          pic 9(4)  comp.                          
001460     03  WS-Match-Shift          pic 9(4)  comp.                          
001470     03  WS-Match-Shift-Next     pic 9(4)  comp.                          
001480     03  filler                  pic x(4).                                
001490*                                                                         
001500*---------------------------------------------------------                
001510* in-memory day table, loaded whole, upserted, rewritten                  
001520*---------------------------------------------------------                
001530 01  WS-Day-Table.                                                        
001540     03  DYT-Entry               occurs 800 times.                        
001550         05  DYT-Date            pic 9(8).                                
001560         05  DYT-Day-Type        pic x(8).                                
001570         05  DYT-State-Count     pic 9(2).                                
001580         05  DYT-State-Abbr      pic x(2)  occurs 10.                     
001590         05  DYT-Office-Id       pic 9(4).                                
001600         05  DYT-Note            pic x(60).                               
001610         05  filler              pic x(2).                                
001620 01  WS-Day-Table-Flat redefines WS-Day-Table.                            
001630     03  DYT-Entry-Raw           pic x(104)                               
001640                                           occurs 800.                    
001650*                                                                         
001660 01  WS-Tab-Controls.                                                     
001670     03  WS-Tab-Max              pic 9(4)  comp value 0.                  
001680     03  WS-Tab-Idx              pic 9(4)  comp.                          
001690     03  WS-Tab-Found            pic 9(4)  comp.                          
001700     03  WS-Tab-Ins              pic 9(4)  comp.                          
001710     03  WS-Shift-Idx            pic 9(4)  comp.                          
001720     03  WS-Shift-Idx-Next       pic 9(4)  comp.                          
001730     03  filler                  pic x(4).                                
001740*                                                                         
001750 01  WS-Run-Totals.                                                       
001760     03  WS-Created-Count        pic 9(5)  comp.                          
001770     03  WS-Updated-Count        pic 9(5)  comp.                          
001780 01  WS-Run-Totals-Tab redefines WS-Run-Totals.                           
001790     03  WS-Total-Entry          pic 9(5)  comp  occurs 2.                
001800*                                                                         
001810 01  WS-Misc.                                                             
001820     03  WS-Work-Date            pic 9(8)  comp.                          
001830     03  WS-Slot-Idx             pic 9(2)  comp.                          
001840     03  WS-Name-Idx             pic 9(2)  comp.                          
001850     03  WS-One-Name             pic x(10).                               
001860     03  WS-Day-Plus-One         pic 9     comp.                          
001870     03  WS-Zeller-Sum           pic s9(5) comp.                          
001880     03  WS-Zeller-Quotient      pic s9(4) comp.                          
001890     03  filler                  pic x(4).                                
001900 01  WS-Message-Line             pic x(60).                               
001910 01  WS-Message-Line-Split redefines WS-Message-Line.                     
001920     03  WS-Msg-Part1             pic x(30).                              
001930     03  WS-Msg-Part2             pic x(30).                              
001940*                                                                         
001950 procedure                  division.                                     
001960*===========================================================              
001970* aa000 - main line                                                       
001980*===========================================================              
001990 aa000-Main                 section.                                      
002000 aa000-Begin.                                                             
002010     perform aa010-Initialise          thru aa010-exit.                   
002020     perform aa012-Validate-State      thru aa012-exit.                   
002030     perform aa014-Resolve-Office      thru aa014-exit.                   
002040     perform aa015-Build-Weekday-Filter thru aa015-exit.                  
002050     perform aa030-Match-Segments      thru aa030-exit.                   
002060     perform aa040-Report-Match-Count  thru aa040-exit.                   
002070     if WS-Match-Count > 0                                                
002080         if UPSI-0 is on                                                  
002090             perform aa045-Dry-Run-Listing thru aa045-exit                
002100         else                                                             
002110             perform aa020-Load-Day-Table  thru aa020-exit                
002120             perform aa050-Upsert-Matches  thru aa050-exit                
002130             perform aa060-Rewrite-Day-File thru aa060-exit               
002140             perform aa070-Report-Totals   thru aa070-exit                
002150         end-if                                                           
002160     end-if.                                                              
002170     perform aa090-Terminate           thru aa090-exit.                   
002180     stop run.                                                            
002190 aa000-exit.                                                              
002200     exit.                                                                
002210*                                                                         
002220*===========================================================              
002230* aa010 - open every file, read both parameter cards                      
002240*===========================================================              
002250 aa010-Initialise           section.                                      
002260 aa010-Start.                                                             
002270     open input  TL-In-File  ST-Master-File  DY-Day-File                  
002280                 ST-Parm-File.                                            
002290     open i-o    OF-Office-File.                                          
002300     read ST-Parm-File into TP-Parm-Card-1                                
002310         at end                                                           
002320             move "MISSING PARM CARD 1" to WS-Message-Line                
002330             perform zz900-Abort thru zz900-exit                          
002340     end-read.                                                            
002350     read ST-Parm-File into TP-Parm-Card-2                                
002360         at end                                                           
002370             move spaces to TP-Parm-Card-2                                
002380     end-read.                                                            
002390     move 0 to WS-Created-Count WS-Updated-Count WS-Tab-Max               
002400               WS-Match-Count.                                            
002410 aa010-exit.                                                              
002420     exit.                                                                
002430*                                                                         
002440*===========================================================              
002450* aa012 - confirm the requested state exists, uppercased                  
002460*===========================================================              
002470 aa012-Validate-State       section.                                      
002480 aa012-Start.                                                             
002490     move TP-State-Abbrev to WS-State-Abbrev-Up.                          
002500     inspect WS-State-Abbrev-Up converting                                
002510         "abcdefghijklmnopqrstuvwxyz" to                                  
002520         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
002530 aa012-Read.                                                              
002540     read ST-Master-File                                                  
002550         at end go to aa012-Not-Found                                     
002560     end-read.                                                            
002570     if ST-Master-File-Status not = "00"                                  
002580         move "ST-MASTER-FILE READ ERROR" to WS-Message-Line              
002590         perform zz900-Abort thru zz900-exit                              
002600     end-if.                                                              
002610     if ST-Abbrev = WS-State-Abbrev-Up                                    
002620         move ST-Name to WS-State-Name                                    
002630         go to aa012-exit                                                 
002640     end-if.                                                              
002650     go to aa012-Read.                                                    
002660 aa012-Not-Found.                                                         
002670     move "STATE NOT FOUND IN ST-MASTER-FILE" to                          
002680         WS-Message-Line.                                                 
002690     perform zz900-Abort thru zz900-exit.                                 
002700 aa012-exit.                                                              
002710     exit.                                                                
002720*                                                                         
002730*===========================================================              
002740* aa014 - resolve the office by name, warn if absent, and                 
002750* stamp the target place id onto it unless dry run                        
002760*===========================================================              
002770 aa014-Resolve-Office       section.                                      
002780 aa014-Start.                                                             
002790     move "NO OFFICE" to WS-Office-Name-Disp.                             
002800     if TP-Office-Name = spaces                                           
002810         go to aa014-exit                                                 
002820     end-if.                                                              
002830 aa014-Read.                                                              
002840     read OF-Office-File                                                  
002850         at end go to aa014-Not-Found                                     
002860     end-read.                                                            
002870     if OF-Office-File-Status not = "00"                                  
002880         move "OF-OFFICE-FILE READ ERROR" to WS-Message-Line              
002890         perform zz900-Abort thru zz900-exit                              
002900     end-if.                                                              
002910     if OF-Name not = TP-Office-Name                                      
002920         go to aa014-Read                                                 
002930     end-if.                                                              
002940     move OF-Id              to WS-Office-Id.                             
002950     move OF-Name            to WS-Office-Name-Disp.                      
002960     move OF-Place-Id        to WS-Office-Place-Id.                       
002970     if OF-Place-Id not = TP-Target-Place-Id                              
002980         if UPSI-0 is on                                                  
002990             display "DRY RUN - OFFICE PLACE ID UPDATE"                   
003000                     " SKIPPED FOR " OF-Name                              
003010         else                                                             
003020             move TP-Target-Place-Id to OF-Place-Id                       
003030             rewrite OF-Record                                            
003040             move TP-Target-Place-Id to WS-Office-Place-Id                
003050             display "OFFICE PLACE ID UPDATED " OF-Name                   
003060         end-if                                                           
003070     end-if.                                                              
003080     go to aa014-exit.                                                    
003090 aa014-Not-Found.                                                         
003100     move "OFFICE NOT FOUND - PROCEEDING WITH NO OFFICE" to               
003110         WS-Message-Line.                                                 
003120     display WS-Message-Line.                                             
003130 aa014-exit.                                                              
003140     exit.                                                                
003150*                                                                         
003160*===========================================================              
003170* aa015 - scan parm card 2 for recognised day-of-week names,              
003180* turning on the matching wf-allowed flags.  a wholly-blank               
003190* card leaves every day admitted                                          
003200*===========================================================              
003210 aa015-Build-Weekday-Filter section.                                      
003220 aa015-Start.                                                             
003230     move "Y" to WF-Allowed(1) WF-Allowed(2) WF-Allowed(3)                
003240                 WF-Allowed(4) WF-Allowed(5) WF-Allowed(6)                
003250                 WF-Allowed(7).                                           
003260     if TP-Parm-Card-2 = spaces                                           
003270         go to aa015-exit                                                 
003280     end-if.                                                              
003290     move "N" to WF-Allowed(1) WF-Allowed(2) WF-Allowed(3)                
003300                 WF-Allowed(4) WF-Allowed(5) WF-Allowed(6)                
003310                 WF-Allowed(7).                                           
003320     set WS-Filter-Is-Active to true.                                     
003330     move 1 to WS-Slot-Idx.                                               
003340 aa015-Token-Loop.                                                        
003350     if WS-Slot-Idx > 71                                                  
003360         go to aa015-exit                                                 
003370     end-if.                                                              
003380     if TP-Parm-Card-2(WS-Slot-Idx:1) = space                             
003390         add 1 to WS-Slot-Idx                                             
003400         go to aa015-Token-Loop                                           
003410     end-if.                                                              
003420     move spaces to WS-One-Name.                                          
003430     move TP-Parm-Card-2(WS-Slot-Idx:10) to WS-One-Name.                  
003440     move 1 to WS-Name-Idx.                                               
003450 aa015-Match-Loop.                                                        
003460     if WS-Name-Idx > 17                                                  
003470         move "UNKNOWN DAY NAME -" to WS-Msg-Part1                        
003480         move WS-One-Name to WS-Msg-Part2                                 
003490         perform zz900-Abort thru zz900-exit                              
003500     end-if.                                                              
003510     if WD-Name-Entry(WS-Name-Idx)(1:1) = space                           
003520         add 1 to WS-Name-Idx                                             
003530         go to aa015-Match-Loop                                           
003540     end-if.                                                              
003550     move 1 to WS-Tab-Idx.                                                
003560 aa015-Char-Loop.                                                         
003570     if WD-Name-Entry(WS-Name-Idx)(WS-Tab-Idx:1) = space                  
003580         add 1 WD-Name-Day-Number(WS-Name-Idx)                            
003590             giving WS-Day-Plus-One                                       
003600         move "Y" to WF-Allowed(WS-Day-Plus-One)                          
003610         go to aa015-Skip-Token                                           
003620     end-if.                                                              
003630     if WS-One-Name(WS-Tab-Idx:1) not =                                   
003640        WD-Name-Entry(WS-Name-Idx)(WS-Tab-Idx:1)                          
003650         add 1 to WS-Name-Idx                                             
003660         go to aa015-Match-Loop                                           
003670     end-if.                                                              
003680     add 1 to WS-Tab-Idx.                                                 
003690     if WS-Tab-Idx > 10                                                   
003700         add 1 WD-Name-Day-Number(WS-Name-Idx)                            
003710             giving WS-Day-Plus-One                                       
003720         move "Y" to WF-Allowed(WS-Day-Plus-One)                          
003730         go to aa015-Skip-Token                                           
003740     end-if.                                                              
003750     go to aa015-Char-Loop.                                               
003760 aa015-Skip-Token.                                                        
003770     add 1 to WS-Slot-Idx.                                                
003780 aa015-Skip-Blanks.                                                       
003790     if WS-Slot-Idx > 71                                                  
003800         go to aa015-exit                                                 
003810     end-if.                                                              
003820     if TP-Parm-Card-2(WS-Slot-Idx:1) not = space                         
003830         go to aa015-Token-Loop                                           
003840     end-if.                                                              
003850     add 1 to WS-Slot-Idx.                                                
003860     go to aa015-Skip-Blanks.                                             
003870 aa015-exit.                                                              
003880     exit.                                                                
003890*                                                                         
003900*===========================================================              
003910* aa020 - load day-file whole into the table                              
003920*===========================================================              
003930 aa020-Load-Day-Table       section.                                      
003940 aa020-Read.                                                              
003950     read DY-Day-File                                                     
003960         at end go to aa020-exit                                          
003970     end-read.                                                            
003980     if DY-Day-File-Status not = "00"                                     
003990         move "DY-DAY-FILE READ ERROR" to WS-Message-Line                 
004000         perform zz900-Abort thru zz900-exit                              
004010     end-if.                                                              
004020     add 1 to WS-Tab-Max.                                                 
004030     if WS-Tab-Max > 800                                                  
004040         move "DAY TABLE FULL ON LOAD" to WS-Message-Line                 
004050         perform zz900-Abort thru zz900-exit                              
004060     end-if.                                                              
004070     move DY-Record to DYT-Entry(WS-Tab-Max).                             
004080     go to aa020-Read.                                                    
004090 aa020-exit.                                                              
004100     exit.                                                                
004110*                                                                         
004120*===========================================================              
004130* aa030 - read every segment, match it, expand its dates                  
004140*===========================================================              
004150 aa030-Match-Segments       section.                                      
004160 aa030-Read.                                                              
004170     read TL-In-File                                                      
004180         at end go to aa030-exit                                          
004190     end-read.                                                            
004200     if TL-In-File-Status not = "00"                                      
004210         move "TL-IN-FILE READ ERROR" to WS-Message-Line                  
004220         perform zz900-Abort thru zz900-exit                              
004230     end-if.                                                              
004240     move "N" to WS-Seg-Match-Flag.                                       
004250     if TS-Visit-Place-Id = TP-Target-Place-Id                            
004260         move "Y" to WS-Seg-Match-Flag                                    
004270     end-if.                                                              
004280     perform aa032-Check-Destinations thru aa032-exit.                    
004290     if WS-Seg-Is-Match                                                   
004300         perform aa034-Expand-Segment thru aa034-exit                     
004310     end-if.                                                              
004320     go to aa030-Read.                                                    
004330 aa030-exit.                                                              
004340     exit.                                                                
004350*                                                                         
004360*===========================================================              
004370* aa032 - or-in a trip-destination match, any of the 10                   
004380*===========================================================              
004390 aa032-Check-Destinations   section.                                      
004400 aa032-Start.                                                             
004410     move 1 to WS-Dest-Idx.                                               
004420 aa032-Loop.                                                              
004430     if WS-Dest-Idx > TS-Dest-Count                                       
004440         go to aa032-exit                                                 
004450     end-if.                                                              
004460     if TS-Dest-Place-Id(WS-Dest-Idx) = TP-Target-Place-Id                
004470         move "Y" to WS-Seg-Match-Flag                                    
004480     end-if.                                                              
004490     add 1 to WS-Dest-Idx.                                                
004500     go to aa032-Loop.                                                    
004510 aa032-exit.                                                              
004520     exit.                                                                
004530*                                                                         
004540*===========================================================              
004550* aa034 - walk ts-start-date through ts-end-date inclusive,               
004560* keeping only dates the weekday filter admits                            
004570*===========================================================              
004580 aa034-Expand-Segment       section.                                      
004590 aa034-Start.                                                             
004600     move TS-Start-Date to WS-Work-Date WD-Work-Date9.                    
004610 aa034-Date-Loop.                                                         
004620     if WS-Work-Date > TS-End-Date                                        
004630         go to aa034-exit                                                 
004640     end-if.                                                              
004650     move WS-Work-Date to WD-Work-Date9.                                  
004660     perform zz070-Day-Of-Week thru zz070-exit.                           
004670     add 1 WD-Day-Number giving WS-Day-Plus-One.                          
004680     if WF-Allowed(WS-Day-Plus-One) = "Y"                                 
004690         perform aa036-Insert-Match-Date thru aa036-exit                  
004700     end-if.                                                              
004710     perform zz080-Next-Date thru zz080-exit.                             
004720     go to aa034-Date-Loop.                                               
004730 aa034-exit.                                                              
004740     exit.                                                                
004750*                                                                         
004760*===========================================================              
004770* aa036 - insert ws-work-date into the match-date table,                  
004780* sorted ascending, no duplicate dates kept                               
004790*===========================================================              
004800 aa036-Insert-Match-Date    section.                                      
004810 aa036-Start.                                                             
004820     move 0 to WS-Match-Found.                                            
004830     move 1 to WS-Match-Idx.                                              
004840 aa036-Find-Loop.                                                         
004850     if WS-Match-Idx > WS-Match-Count                                     
004860         go to aa036-Insert                                               
004870     end-if.                                                              
004880     if MD-Date(WS-Match-Idx) = WS-Work-Date                              
004890         move WS-Match-Idx to WS-Match-Found                              
004900         go to aa036-exit                                                 
004910     end-if.                                                              
004920     if MD-Date(WS-Match-Idx) > WS-Work-Date                              
004930         go to aa036-Insert                                               
004940     end-if.                                                              
004950     add 1 to WS-Match-Idx.                                               
004960     go to aa036-Find-Loop.                                               
004970 aa036-Insert.                                                            
004980     if WS-Match-Count not < 3660                                         
004990         move "MATCH DATE TABLE FULL" to WS-Message-Line                  
005000         perform zz900-Abort thru zz900-exit                              
005010     end-if.                                                              
005020     move WS-Match-Count to WS-Match-Shift.                               
005030 aa036-Shift-Loop.                                                        
005040     if WS-Match-Shift < WS-Match-Idx                                     
005050         go to aa036-Store                                                
005060     end-if.                                                              
005070     add 1 WS-Match-Shift giving WS-Match-Shift-Next.                     
005080     move MD-Date(WS-Match-Shift) to                                      
005090          MD-Date(WS-Match-Shift-Next).                                   
005100     subtract 1 from WS-Match-Shift.                                      
005110     go to aa036-Shift-Loop.                                              
005120 aa036-Store.                                                             
005130     move WS-Work-Date to MD-Date(WS-Match-Idx).                          
005140     add 1 to WS-Match-Count.                                             
005150 aa036-exit.                                                              
005160     exit.                                                                
005170*                                                                         
005180*===========================================================              
005190* aa040 - report how many distinct dates matched                          
005200*===========================================================              
005210 aa040-Report-Match-Count   section.                                      
005220 aa040-Start.                                                             
005230     display "STTSPRC - MATCHING DATE COUNT: " WS-Match-Count.            
005240     if WS-Match-Count = 0                                                
005250         display "STTSPRC - NO MATCHING SEGMENTS"                         
005260     end-if.                                                              
005270 aa040-exit.                                                              
005280     exit.                                                                
005290*                                                                         
005300*===========================================================              
005310* aa045 - dry run - list the matched dates, no file updates               
005320*===========================================================              
005330 aa045-Dry-Run-Listing      section.                                      
005340 aa045-Start.                                                             
005350     display "STTSPRC - DRY RUN - MATCHING DATES FOLLOW".                 
005360     move 1 to WS-Match-Idx.                                              
005370 aa045-Loop.                                                              
005380     if WS-Match-Idx > WS-Match-Count                                     
005390         go to aa045-exit                                                 
005400     end-if.                                                              
005410     display MD-Date(WS-Match-Idx) " " WS-State-Name " "                  
005420             WS-Office-Name-Disp.                                         
005430     add 1 to WS-Match-Idx.                                               
005440     go to aa045-Loop.                                                    
005450 aa045-exit.                                                              
005460     exit.                                                                
005470*                                                                         
005480*===========================================================              
005490* aa050 - upsert every matched date into the day table                    
005500*===========================================================              
005510 aa050-Upsert-Matches       section.                                      
005520 aa050-Start.                                                             
005530     move 1 to WS-Match-Idx.                                              
005540 aa050-Loop.                                                              
005550     if WS-Match-Idx > WS-Match-Count                                     
005560         go to aa050-exit                                                 
005570     end-if.                                                              
005580     move MD-Date(WS-Match-Idx) to WS-Work-Date.                          
005590     perform aa052-Find-Day thru aa052-exit.                              
005600     if WS-Tab-Found = 0                                                  
005610         perform aa054-Insert-Day thru aa054-exit                         
005620         add 1 to WS-Created-Count                                        
005630         display "CREATED " WS-Work-Date " " WS-State-Name                
005640     else                                                                 
005650         perform aa056-Attach-To-Existing thru aa056-exit                 
005660         add 1 to WS-Updated-Count                                        
005670         display "UPDATED " WS-Work-Date " " WS-State-Name                
005680     end-if.                                                              
005690     add 1 to WS-Match-Idx.                                               
005700     go to aa050-Loop.                                                    
005710 aa050-exit.                                                              
005720     exit.                                                                
005730*                                                                         
005740*===========================================================              
005750* aa052 - linear search the day table by date                             
005760*===========================================================              
005770 aa052-Find-Day             section.                                      
005780 aa052-Start.                                                             
005790     move 0 to WS-Tab-Found.                                              
005800     move 1 to WS-Tab-Idx.                                                
005810 aa052-Loop.                                                              
005820     if WS-Tab-Idx > WS-Tab-Max                                           
005830         go to aa052-exit                                                 
005840     end-if.                                                              
005850     if DYT-Date(WS-Tab-Idx) = WS-Work-Date                               
005860         move WS-Tab-Idx to WS-Tab-Found                                  
005870         go to aa052-exit                                                 
005880     end-if.                                                              
005890     add 1 to WS-Tab-Idx.                                                 
005900     go to aa052-Loop.                                                    
005910 aa052-exit.                                                              
005920     exit.                                                                
005930*                                                                         
005940*===========================================================              
005950* aa054 - insert a brand-new day row, sorted by date                      
005960*===========================================================              
005970 aa054-Insert-Day           section.                                      
005980 aa054-Start.                                                             
005990     if WS-Tab-Max not < 800                                              
006000         move "DAY TABLE FULL ON INSERT" to WS-Message-Line               
006010         perform zz900-Abort thru zz900-exit                              
006020     end-if.                                                              
006030     move 1 to WS-Tab-Ins.                                                
006040 aa054-Find-Spot.                                                         
006050     if WS-Tab-Ins > WS-Tab-Max                                           
006060         go to aa054-Do-Insert                                            
006070     end-if.                                                              
006080     if DYT-Date(WS-Tab-Ins) > WS-Work-Date                               
006090         go to aa054-Do-Insert                                            
006100     end-if.                                                              
006110     add 1 to WS-Tab-Ins.                                                 
006120     go to aa054-Find-Spot.                                               
006130 aa054-Do-Insert.                                                         
006140     move WS-Tab-Max to WS-Shift-Idx.                                     
006150 aa054-Shift-Loop.                                                        
006160     if WS-Shift-Idx < WS-Tab-Ins                                         
006170         go to aa054-Store                                                
006180     end-if.                                                              
006190     add 1 WS-Shift-Idx giving WS-Shift-Idx-Next.                         
006200     move DYT-Entry-Raw(WS-Shift-Idx) to                                  
006210          DYT-Entry-Raw(WS-Shift-Idx-Next).                               
006220     subtract 1 from WS-Shift-Idx.                                        
006230     go to aa054-Shift-Loop.                                              
006240 aa054-Store.                                                             
006250     move spaces              to DYT-Entry(WS-Tab-Ins).                   
006260     move WS-Work-Date        to DYT-Date(WS-Tab-Ins).                    
006270     move "WORK"              to DYT-Day-Type(WS-Tab-Ins).                
006280     move "Added via timeline processing for placeId match"               
006290                              to DYT-Note(WS-Tab-Ins).                    
006300     move 1                   to DYT-State-Count(WS-Tab-Ins).             
006310     move WS-State-Abbrev-Up  to                                          
006320          DYT-State-Abbr(WS-Tab-Ins, 1).                                  
006330     move WS-Office-Id        to DYT-Office-Id(WS-Tab-Ins).               
006340     add 1 to WS-Tab-Max.                                                 
006350 aa054-exit.                                                              
006360     exit.                                                                
006370*                                                                         
006380*===========================================================              
006390* aa056 - attach the state to an existing row, idempotent,                
006400* set the office only when the row has none yet                           
006410*===========================================================              
006420 aa056-Attach-To-Existing   section.                                      
006430 aa056-Start.                                                             
006440     move 1 to WS-Tab-Idx.                                                
006450 aa056-Check-Loop.                                                        
006460     if WS-Tab-Idx > DYT-State-Count(WS-Tab-Found)                        
006470         go to aa056-Not-Present                                          
006480     end-if.                                                              
006490     if DYT-State-Abbr(WS-Tab-Found, WS-Tab-Idx)                          
006500              = WS-State-Abbrev-Up                                        
006510         go to aa056-Office-Check                                         
006520     end-if.                                                              
006530     add 1 to WS-Tab-Idx.                                                 
006540     go to aa056-Check-Loop.                                              
006550 aa056-Not-Present.                                                       
006560     if DYT-State-Count(WS-Tab-Found) < 10                                
006570         add 1 to DYT-State-Count(WS-Tab-Found)                           
006580         move WS-State-Abbrev-Up to                                       
006590              DYT-State-Abbr(WS-Tab-Found,                                
006600                             DYT-State-Count(WS-Tab-Found))               
006610     end-if.                                                              
006620 aa056-Office-Check.                                                      
006630     if DYT-Office-Id(WS-Tab-Found) = 0                                   
006640         move WS-Office-Id to DYT-Office-Id(WS-Tab-Found)                 
006650     end-if.                                                              
006660 aa056-exit.                                                              
006670     exit.                                                                
006680*                                                                         
006690*===========================================================              
006700* aa060 - rewrite dy-day-file from the table, in date order               
006710*===========================================================              
006720 aa060-Rewrite-Day-File     section.                                      
006730 aa060-Start.                                                             
006740     close DY-Day-File.                                                   
006750     open output DY-Day-File.                                             
006760     move 1 to WS-Tab-Idx.                                                
006770 aa060-Write-Loop.                                                        
006780     if WS-Tab-Idx > WS-Tab-Max                                           
006790         go to aa060-exit                                                 
006800     end-if.                                                              
006810     move DYT-Entry(WS-Tab-Idx) to DY-Record.                             
006820     write DY-Record.                                                     
006830     add 1 to WS-Tab-Idx.                                                 
006840     go to aa060-Write-Loop.                                              
006850 aa060-exit.                                                              
006860     exit.                                                                
006870*                                                                         
006880*===========================================================              
006890* aa070 - summary                                                         
006900*===========================================================              
006910 aa070-Report-Totals        section.                                      
006920 aa070-Start.                                                             
006930     display "STTSPRC - TIMELINE PROCESS SUMMARY".                        
006940     display "  CREATED: " WS-Total-Entry(1)                              
006950             "  UPDATED: " WS-Total-Entry(2).                             
006960 aa070-exit.                                                              
006970     exit.                                                                
006980*                                                                         
006990*===========================================================              
007000* aa090 - close down                                                      
007010*===========================================================              
007020 aa090-Terminate            section.                                      
007030 aa090-Start.                                                             
007040     close TL-In-File ST-Master-File OF-Office-File                       
007050           DY-Day-File ST-Parm-File.                                      
007060 aa090-exit.                                                              
007070     exit.                                                                
007080*                                                                         
007090*===========================================================              
007100* zz070 - day of week of ws-work-date via zeller's                        
007110* congruence, normalised 0=monday ... 6=sunday                            
007120*===========================================================              
007130 zz070-Day-Of-Week          section.                                      
007140 zz070-Start.                                                             
007150     move WD-Work-MM to WD-Z-Month.                                       
007160     move WD-Work-CCYY to WD-Z-Year.                                      
007170     if WD-Z-Month < 3                                                    
007180         add 10 to WD-Z-Month                                             
007190         subtract 1 from WD-Z-Year                                        
007200     else                                                                 
007210         subtract 2 from WD-Z-Month                                       
007220     end-if.                                                              
007230     divide WD-Z-Year by 100 giving WD-Z-Century                          
007240         remainder WD-Z-YY-In-Cent.                                       
007250     divide 13 * WD-Z-Month - 1 by 5                                      
007260         giving WD-Z-Month-Term.                                          
007270     divide WD-Z-YY-In-Cent by 4 giving WD-Z-YY-Term.                     
007280     divide WD-Z-Century by 4 giving WD-Z-Cent-Term.                      
007290     compute WS-Zeller-Sum =                                              
007300         WD-Work-DD + WD-Z-Month-Term + WD-Z-YY-In-Cent                   
007310          + WD-Z-YY-Term + WD-Z-Cent-Term                                 
007320          - (2 * WD-Z-Century).                                           
007330     divide WS-Zeller-Sum by 7 giving WS-Zeller-Quotient                  
007340         remainder WD-Z-H.                                                
007350     if WD-Z-H < 0                                                        
007360         add 7 to WD-Z-H                                                  
007370     end-if.                                                              
007380     evaluate WD-Z-H                                                      
007390         when 0 move 6 to WD-Day-Number                                   
007400         when 1 move 0 to WD-Day-Number                                   
007410         when 2 move 1 to WD-Day-Number                                   
007420         when 3 move 2 to WD-Day-Number                                   
007430         when 4 move 3 to WD-Day-Number                                   
007440         when 5 move 4 to WD-Day-Number                                   
007450         when 6 move 5 to WD-Day-Number                                   
007460     end-evaluate.                                                        
007470 zz070-exit.                                                              
007480     exit.                                                                
007490*                                                                         
007500*===========================================================              
007510* zz080 - advance ws-work-date by one calendar day                        
007520*===========================================================              
007530 zz080-Next-Date            section.                                      
007540 zz080-Start.                                                             
007550     move WS-Work-Date to WD-Work-Date9.                                  
007560     add 1 to WD-Work-DD.                                                 
007570     if WD-Work-DD < 29                                                   
007580         go to zz080-Store                                                
007590     end-if.                                                              
007600     perform zz085-Days-In-Month thru zz085-exit.                         
007610     if WD-Work-DD <= WS-Tab-Idx                                          
007620         go to zz080-Store                                                
007630     end-if.                                                              
007640     move 1 to WD-Work-DD.                                                
007650     add 1 to WD-Work-MM.                                                 
007660     if WD-Work-MM < 13                                                   
007670         go to zz080-Store                                                
007680     end-if.                                                              
007690     move 1 to WD-Work-MM.                                                
007700     add 1 to WD-Work-CCYY.                                               
007710 zz080-Store.                                                             
007720     move WD-Work-Date9 to WS-Work-Date.                                  
007730 zz080-exit.                                                              
007740     exit.                                                                
007750*                                                                         
007760*===========================================================              
007770* zz085 - days in wd-work-mm/wd-work-ccyy, into ws-tab-idx                
007780* (scratch comp field only, not used as a table subscript                 
007790* here - see zz080 above)                                                 
007800*===========================================================              
007810 zz085-Days-In-Month        section.                                      
007820 zz085-Start.                                                             
007830     evaluate WD-Work-MM                                                  
007840         when 1 move 31 to WS-Tab-Idx                                     
007850         when 2 perform zz087-Feb-Days thru zz087-exit                    
007860         when 3 move 31 to WS-Tab-Idx                                     
007870         when 4 move 30 to WS-Tab-Idx                                     
007880         when 5 move 31 to WS-Tab-Idx                                     
007890         when 6 move 30 to WS-Tab-Idx                                     
007900         when 7 move 31 to WS-Tab-Idx                                     
007910         when 8 move 31 to WS-Tab-Idx                                     
007920         when 9 move 30 to WS-Tab-Idx                                     
007930         when 10 move 31 to WS-Tab-Idx                                    
007940         when 11 move 30 to WS-Tab-Idx                                    
007950         when 12 move 31 to WS-Tab-Idx                                    
007960     end-evaluate.                                                        
007970 zz085-exit.                                                              
007980     exit.                                                                
007990*                                                                         
008000*===========================================================              
008010* zz087 - february length, gregorian leap-year rule                       
008020*===========================================================              
008030 zz087-Feb-Days             section.                                      
008040 zz087-Start.                                                             
008050     move 28 to WS-Tab-Idx.                                               
008060     divide WD-Work-CCYY by 4 giving WS-Name-Idx                          
008070         remainder WS-Name-Idx.                                           
008080     if WS-Name-Idx not = 0                                               
008090         go to zz087-exit                                                 
008100     end-if.                                                              
008110     move 29 to WS-Tab-Idx.                                               
008120     divide WD-Work-CCYY by 100 giving WS-Name-Idx                        
008130         remainder WS-Name-Idx.                                           
008140     if WS-Name-Idx not = 0                                               
008150         go to zz087-exit                                                 
008160     end-if.                                                              
008170     move 28 to WS-Tab-Idx.                                               
008180     divide WD-Work-CCYY by 400 giving WS-Name-Idx                        
008190         remainder WS-Name-Idx.                                           
008200     if WS-Name-Idx not = 0                                               
008210         go to zz087-exit                                                 
008220     end-if.                                                              
008230     move 29 to WS-Tab-Idx.                                               
008240 zz087-exit.                                                              
008250     exit.                                                                
008260*                                                                         
008270*===========================================================              
008280* zz900 - fatal error abort                                               
008290*===========================================================              
008300 zz900-Abort                section.                                      
008310 zz900-Start.                                                             
008320     display "STTSPRC - FATAL ERROR - RUN TERMINATED".                    
008330     display WS-Message-Line.                                             
008340     close TL-In-File ST-Master-File OF-Office-File                       
008350           DY-Day-File ST-Parm-File.                                      
008360     stop run.                                                            
008370 zz900-exit.                                                              
008380     exit.                                                                
