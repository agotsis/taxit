000100* FD for RV-View-File                                                     
000110*                                                                         
000120 fd  RV-View-File.                                                        
000130 copy "wstrvw.cob".                                                       
