000100*****************************************************                     
000110*                                                    *                    
000120*  Record Definition For Ratio-View Definition File  *                    
000130*     Sequential, matched by Rv-Name                 *                    
000140*****************************************************                     
000150* Content 56 bytes - record length is the view file's                     
000160* own contract with the reporting jobs, no spare bytes                    
000170* to pad with; no filler carried on this one.                             
000180*                                                                         
000190* 04/02/99 rgc - Created for the new ratio/day-count reporting            
000200*                job, so a named date range could be re-run               
000210*                without re-keying start/end dates each time              
000220*                (request log RGC-0099).                                  
000230* 11/01/00 rgc - Y2K - Rv-Start-Date/Rv-End-Date already full             
000240*                ccyymmdd; no change needed, logged for the               
000250*                sign-off sheet.                                          
000260* 26/03/03 khs - Reviewed Rv-Name width against the longest               
000270*                view name on file; 40 bytes still ample.                 
000280* 22/05/09 khs - Ticket WO-3191 - dropped the 4-byte filler               
000290*                that had been padding this record to 60;                 
000300*                the view file is defined as 56 bytes flat,               
000310*                so the pad was silently growing every view               
000320*                record written by 4 bytes.                               
000330*                                                                         
000340 01  RV-Record.                                                           
000350     03  RV-Name               pic x(40).                                 
000360*    view name, matched case-sensitive as keyed                           
000370     03  RV-Start-Date         pic 9(8).                                  
000380*    range start, ccyymmdd, inclusive                                     
000390     03  RV-End-Date           pic 9(8).                                  
000400*    range end, ccyymmdd, inclusive                                       
