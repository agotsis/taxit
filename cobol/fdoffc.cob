000100* FD for OF-Office-File                                                   
000110*                                                                         
000120 fd  OF-Office-File.                                                      
000130 copy "wstoffc.cob".                                                      
