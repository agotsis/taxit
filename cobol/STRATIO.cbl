000100*************************************************************             
000110*                                                                         
000120*   S T R A T I O   --   R A T I O - V I E W                              
000130*                        W O R K D A Y   R E P O R T                      
000140*                                                                         
000150*************************************************************             
000160 identification            division.                                      
000170 program-id.                stratio.                                      
000180 author.                    r g coen.                                     
000190 installation.              state tax unit data center.                   
000200 date-written.              16/05/1994.                                   
000210 date-compiled.                                                           
000220 security.                  authorised tax unit staff only.               
000230*                                                                         
000240* remarks.                                                                
000250*     one named ratio-view, every weekday (mon-fri) day record            
000260*     in its date range, state counts against threshold and               
000270*     against the view's own logged-workday total, with a                 
000280*     calendar-month break on the day listing. built off the              
000290*     vacation report skeleton for the control-break handling.            
000300*                                                                         
000310* change log.                                                             
000320*     16/05/94 rgc  - created as a plain mon-fri workday count            
000330*                     by state, no view file yet - range was              
000340*                     hard keyed on the parm card.                        
000350*     04/02/99 rgc  - reworked to read a named ratio-view off             
000360*                     the new view file instead of a hard                 
000370*                     keyed range, request log rgc-0099.                  
000380*     22/06/99 rgc  - percent and ratio both round to 2                   
000390*                     decimals, matching styrrpt's convention.            
000400*     11/01/00 rgc  - y2k - view start/end dates already full             
000410*                     ccyymmdd, no windowing logic existed to             
000420*                     remove; logged for the sign-off sheet.              
000430*     19/09/01 khs  - ticket wo-2150 - view name now upper-               
000440*                     cased on read so mixed-case parm cards              
000450*                     still match the view file.                          
000460*     07/03/04 dlp  - reviewed threshold rounding against the             
000470*                     auditor's worksheet; no change needed.              
000480*     25/10/07 khs  - recompiled under the replacement taxu-              
000490*                     host image; no source change.                       
000500*     12/05/09 khs  - ticket wo-3184 - mon-fri workday test was           
000510*                     matching the wrong day about half the               
000520*                     time; zeller arithmetic and day-number              
000530*                     table both corrected in wsdedow.cob.                
000540*                                                                         
000550 environment                division.                                     
000560 copy "envdiv.cob".                                                       
000570 input-output               section.                                      
000580 file-control.                                                            
000590     copy "selstmst.cob".                                                 
000600     copy "seldayf.cob".                                                  
000610     copy "selrvin.cob".                                                  
000620     copy "selparm.cob".                                                  
000630     copy "selprnt.cob".                                                  
000640*                                                                         
000650 data                       division.                                     
000660 file                       section.                                      
000670 copy "fdstmst.cob".                                                      
000680 copy "fddayf.cob".                                                       
000690 copy "fdrvin.cob".                                                       
000700 copy "fdparm.cob".                                                       
000710 copy "fdprnt.cob" replacing ==RPT-NAME== by Ratio-Report.                
000720 copy "wsdedow.cob".                                                      
000730* parm card - the one requested ratio-view name                           
000740 01  RA-Parm-Card.                                                        
000750     03  RA-View-Name          pic x(40).                                 
000760     03  filler                pic x(40).                                 
000770*                                                                         
000780 working-storage            section.                                      
000790 77  Prog-Name                pic x(17) value "stratio (1.2.03)".         
000800*---------------------------------------------------------                
000810* file status fields                                                      
000820*---------------------------------------------------------                
000830 01  WS-File-Statuses.                                                    
000840     03  ST-Master-File-Status pic xx.                                    
000850     03  DY-Day-File-Status    pic xx.                                    
000860     03  RV-View-File-Status   pic xx.                                    
000870     03  ST-Parm-Status        pic xx.                                    
000880     03  filler                pic x(2).                                  
000890*                                                                         
000900*---------------------------------------------------------                
000910* in-memory state table, loaded from st-master-file                       
000920*---------------------------------------------------------                
000930 01  WS-State-Table.                                                      
000940     03  SAT-Entry               occurs 100 times.                        
000950         05  SAT-Abbrev          pic x(2).                                
000960         05  SAT-Name            pic x(30).                               
000970         05  SAT-Threshold       pic 9(4).                                
000980         05  filler              pic x(4).                                
000990 01  WS-State-Counts.                                                     
001000     03  SAT-Day-Count           pic 9(5)  comp  occurs 100.              
001010*                                                                         
001020 01  WS-Misc.                                                             
001030     03  WS-Zeller-Sum           pic s9(5) comp.                          
001040     03  WS-Zeller-Quotient      pic s9(4) comp.                          
001050     03  filler                  pic x(4).                                
001060 01  WS-Tab-Controls.                                                     
001070     03  WS-Tab-Max              pic 9(3)  comp value 0.                  
001080     03  WS-Tab-Idx              pic 9(3)  comp.                          
001090     03  WS-Day-Idx              pic 9(2)  comp.                          
001100     03  WS-View-Found           pic 9     comp.                          
001110     03  filler                  pic x(4).                                
001120*                                                                         
001130*---------------------------------------------------------                
001140* the requested view, once found in rv-view-file                          
001150*---------------------------------------------------------                
001160 01  WS-View-Start-Date          pic 9(8).                                
001170 01  WS-View-End-Date            pic 9(8).                                
001180 01  WS-View-Name-Disp           pic x(40).                               
001190 01  WS-Days-In-Range            pic 9(5)  comp.                          
001200 01  WS-Total-Workdays-Logged    pic 9(5)  comp.                          
001210*                                                                         
001220*---------------------------------------------------------                
001230* month control-break working fields                                      
001240*---------------------------------------------------------                
001250 01  WS-Month-Work.                                                       
001260     03  WS-Month-CCYY           pic 9(4).                                
001270     03  WS-Month-MM             pic 99.                                  
001280     03  filler                  pic x(4).                                
001290 01  WS-Current-Month-Key        pic 9(6).                                
001300 01  WS-Current-Month-Key-R redefines WS-Current-Month-Key.               
001310     03  WS-Current-Month-CCYY   pic 9(4).                                
001320     03  WS-Current-Month-MM     pic 99.                                  
001330 01  WS-Month-Count              pic 9(5)  comp.                          
001340 01  WS-Grand-Count              pic 9(5)  comp.                          
001350*                                                                         
001360*---------------------------------------------------------                
001370* report-writer source fields                                             
001380*---------------------------------------------------------                
001390 01  WS-Print-State-Name         pic x(30).                               
001400 01  WS-Print-State-Abbr         pic x(2).                                
001410 01  WS-Print-Day-Count          pic 9(4).                                
001420 01  WS-Print-Threshold          pic 9(4).                                
001430 01  WS-Print-Percent            pic 999v99.                              
001440 01  WS-Print-Ratio              pic 999v99.                              
001450 01  WS-Print-Month              pic x(7).                                
001460 01  WS-Print-Day-Date           pic 9(8).                                
001470 01  WS-Print-Day-Type           pic x(8).                                
001480 01  WS-Print-Day-States         pic x(30).                               
001490 01  WS-Print-Day-Office         pic 9(4).                                
001500 01  WS-Print-Month-Count        pic 9(5).                                
001510 01  WS-Print-Grand-Count        pic 9(5).                                
001520*                                                                         
001530*---------------------------------------------------------                
001540* console-log counters - also addressable as a table for                  
001550* the trailer display loop                                                
001560*---------------------------------------------------------                
001570 01  WS-Run-Totals.                                                       
001580     03  WS-Total-Selected       pic 9(5)  comp.                          
001590     03  WS-States-Printed       pic 9(5)  comp.                          
001600 01  WS-Run-Totals-Tab redefines WS-Run-Totals.                           
001610     03  WS-Total-Entry          pic 9(5)  comp  occurs 2.                
001620*                                                                         
001630 01  WS-Message-Line             pic x(60).                               
001640 01  WS-Message-Line-Split redefines WS-Message-Line.                     
001650     03  WS-Msg-Part1             pic x(30).                              
001660     03  WS-Msg-Part2             pic x(30).                              
001670*                                                                         
001680* report section - 132 column print, heading / state detail /             
001690* month-break day listing / final footing, modelled on the                
001700* vacation report's control-break layout                                  
001710*                                                                         
001720 report                     section.                                      
001730 rd  Ratio-Report                                                         
001740     control       WS-Print-Month  final                                  
001750     page limit    58                                                     
001760     heading       1                                                      
001770     first detail  7                                                      
001780     last detail   56.                                                    
001790*                                                                         
001800 01  Ratio-Report-Heading type page heading.                              
001810     03  line 1.                                                          
001820         05  col 1   pic x(40)                                            
001830                      value "STATE TAX-RESIDENCY RATIO REPORT".           
001840         05  col 118 pic x(5) value "PAGE ".                              
001850         05  col 123 pic zz9  source Page-Counter.                        
001860     03  line 2.                                                          
001870         05  col 1   pic x(6)  value "VIEW: ".                            
001880         05  col 7   pic x(40) source WS-View-Name-Disp.                  
001890     03  line 3.                                                          
001900         05  col 1   pic x(7)  value "START: ".                           
001910         05  col 8   pic 9(8)  source WS-View-Start-Date.                 
001920         05  col 20  pic x(5)  value "END: ".                             
001930         05  col 25  pic 9(8)  source WS-View-End-Date.                   
001940         05  col 37  pic x(16) value "DAYS IN RANGE: ".                   
001950         05  col 53  pic zzzz9 source WS-Days-In-Range.                   
001960     03  line 4.                                                          
001970         05  col 1   pic x(25) value "TOTAL WORKDAYS LOGGED : ".          
001980         05  col 26  pic zzzz9 source WS-Total-Workdays-Logged.           
001990     03  line 6.                                                          
002000         05  col 1   pic x(10) value "STATE NAME".                        
002010         05  col 35  pic x(4)  value "ABBR".                              
002020         05  col 45  pic x(9)  value "DAY COUNT".                         
002030         05  col 58  pic x(9)  value "THRESHOLD".                         
002040         05  col 72  pic x(10) value "PCT THRESH".                        
002050         05  col 86  pic x(5)  value "RATIO".                             
002060*                                                                         
002070 01  State-Detail type is detail.                                         
002080     03  line + 1.                                                        
002090         05  col 1   pic x(30) source WS-Print-State-Name.                
002100         05  col 35  pic x(2)  source WS-Print-State-Abbr.                
002110         05  col 45  pic zzz9  source WS-Print-Day-Count.                 
002120         05  col 58  pic zzz9  source WS-Print-Threshold.                 
002130         05  col 72  pic zz9.99 source WS-Print-Percent.                  
002140         05  col 86  pic zz9.99 source WS-Print-Ratio.                    
002150*                                                                         
002160 01  Month-Heading type control heading WS-Print-Month                    
002170                            line plus 2.                                  
002180     03  col 1  pic x(13) value "CALENDAR MONTH ".                        
002190     03  col 16 pic x(7)  source WS-Print-Month.                          
002200     03  col 30 pic x(5)  value "DATE ".                                  
002210     03  col 36 pic x(9) value "DAY TYPE".                                
002220     03  col 50 pic x(6) value "STATES".                                  
002230     03  col 82 pic x(6) value "OFFICE".                                  
002240*                                                                         
002250 01  Day-Detail type is detail.                                           
002260     03  line + 1.                                                        
002270         05  col 1   pic 9(8)  source WS-Print-Day-Date.                  
002280         05  col 14  pic x(8)  source WS-Print-Day-Type.                  
002290         05  col 26  pic x(30) source WS-Print-Day-States.                
002300         05  col 80  pic 9(4)  source WS-Print-Day-Office.                
002310*                                                                         
002320 01  type control footing WS-Print-Month line plus 2.                     
002330     03  col 1  pic x(20) value "MONTH TOTAL DAYS : ".                    
002340     03  col 21 pic zzzz9 source WS-Print-Month-Count.                    
002350*                                                                         
002360 01  type control footing final line plus 2.                              
002370     03  col 1  pic x(20) value "GRAND TOTAL DAYS : ".                    
002380     03  col 21 pic zzzz9 source WS-Print-Grand-Count.                    
002390*                                                                         
002400 procedure                  division.                                     
002410*===========================================================              
002420* aa000 - main line                                                       
002430*===========================================================              
002440 aa000-Main                 section.                                      
002450 aa000-Begin.                                                             
002460     perform aa010-Initialise        thru aa010-exit.                     
002470     perform aa015-Find-View         thru aa015-exit.                     
002480     perform aa020-Load-State-Table  thru aa020-exit.                     
002490     perform aa030-Scan-Range        thru aa030-exit.                     
002500     perform aa050-Print-State-Sect  thru aa050-exit.                     
002510     perform aa060-Print-Day-Listing thru aa060-exit.                     
002520     perform aa070-Report-Totals     thru aa070-exit.                     
002530     perform aa090-Terminate         thru aa090-exit.                     
002540     stop run.                                                            
002550 aa000-exit.                                                              
002560     exit.                                                                
002570*                                                                         
002580*===========================================================              
002590* aa010 - open files, read the view-name parameter card                   
002600*===========================================================              
002610 aa010-Initialise           section.                                      
002620 aa010-Start.                                                             
002630     open input  ST-Master-File  DY-Day-File  RV-View-File                
002640                 ST-Parm-File.                                            
002650     open output Print-File.                                              
002660     read ST-Parm-File into RA-Parm-Card                                  
002670         at end                                                           
002680             move "NO VIEW-NAME PARAMETER CARD SUPPLIED" to               
002690                 WS-Message-Line                                          
002700             perform zz900-Abort thru zz900-exit                          
002710     end-read.                                                            
002720     if RA-View-Name = spaces                                             
002730         move "MISSING RATIO-VIEW NAME PARAMETER" to                      
002740             WS-Message-Line                                              
002750         perform zz900-Abort thru zz900-exit                              
002760     end-if.                                                              
002770     inspect RA-View-Name converting                                      
002780         "abcdefghijklmnopqrstuvwxyz" to                                  
002790         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
002800     move 0 to WS-Tab-Max WS-Total-Selected WS-States-Printed             
002810               WS-Month-Count WS-Grand-Count                              
002820               WS-Total-Workdays-Logged.                                  
002830 aa010-exit.                                                              
002840     exit.                                                                
002850*                                                                         
002860*===========================================================              
002870* aa015 - find the requested view in rv-view-file                         
002880*===========================================================              
002890 aa015-Find-View            section.                                      
002900 aa015-Start.                                                             
002910     move 0 to WS-View-Found.                                             
002920 aa015-Read.                                                              
002930     read RV-View-File                                                    
002940         at end go to aa015-Check                                         
002950     end-read.                                                            
002960     if RV-View-File-Status not = "00"                                    
002970         move "RV-VIEW-FILE READ ERROR" to WS-Message-Line                
002980         perform zz900-Abort thru zz900-exit                              
002990     end-if.                                                              
003000     if RV-Name not = RA-View-Name                                        
003010         go to aa015-Read                                                 
003020     end-if.                                                              
003030     move 1              to WS-View-Found.                                
003040     move RV-Name         to WS-View-Name-Disp.                           
003050     move RV-Start-Date   to WS-View-Start-Date.                          
003060     move RV-End-Date     to WS-View-End-Date.                            
003070 aa015-Check.                                                             
003080     if WS-View-Found = 0                                                 
003090         move "RATIO-VIEW NOT FOUND IN RV-VIEW-FILE" to                   
003100             WS-Message-Line                                              
003110         perform zz900-Abort thru zz900-exit                              
003120     end-if.                                                              
003130     compute WS-Days-In-Range =                                           
003140         WS-View-End-Date - WS-View-Start-Date + 1.                       
003150 aa015-exit.                                                              
003160     exit.                                                                
003170*                                                                         
003180*===========================================================              
003190* aa020 - load the state master into the working table                    
003200*===========================================================              
003210 aa020-Load-State-Table     section.                                      
003220 aa020-Read.                                                              
003230     read ST-Master-File                                                  
003240         at end go to aa020-exit                                          
003250     end-read.                                                            
003260     if ST-Master-File-Status not = "00"                                  
003270         move "ST-MASTER-FILE READ ERROR" to WS-Message-Line              
003280         perform zz900-Abort thru zz900-exit                              
003290     end-if.                                                              
003300     add 1 to WS-Tab-Max.                                                 
003310     if WS-Tab-Max > 100                                                  
003320         move "STATE TABLE FULL ON LOAD" to WS-Message-Line               
003330         perform zz900-Abort thru zz900-exit                              
003340     end-if.                                                              
003350     move ST-Abbrev         to SAT-Abbrev(WS-Tab-Max).                    
003360     move ST-Name           to SAT-Name(WS-Tab-Max).                      
003370     move ST-Day-Threshold  to SAT-Threshold(WS-Tab-Max).                 
003380     move 0                 to SAT-Day-Count(WS-Tab-Max).                 
003390     go to aa020-Read.                                                    
003400 aa020-exit.                                                              
003410     exit.                                                                
003420*                                                                         
003430*===========================================================              
003440* aa030 - scan the day file, selecting weekday day records                
003450* inside the view's date range, tallying per-state counts                 
003460* and the total-workdays-logged figure                                    
003470*===========================================================              
003480 aa030-Scan-Range           section.                                      
003490 aa030-Read.                                                              
003500     read DY-Day-File                                                     
003510         at end go to aa030-exit                                          
003520     end-read.                                                            
003530     if DY-Day-File-Status not = "00"                                     
003540         move "DY-DAY-FILE READ ERROR" to WS-Message-Line                 
003550         perform zz900-Abort thru zz900-exit                              
003560     end-if.                                                              
003570     if DY-Date < WS-View-Start-Date                                      
003580         go to aa030-Read                                                 
003590     end-if.                                                              
003600     if DY-Date > WS-View-End-Date                                        
003610         go to aa030-exit                                                 
003620     end-if.                                                              
003630     move DY-Date to WD-Work-Date9.                                       
003640     perform zz070-Day-Of-Week thru zz070-exit.                           
003650     if not WD-Is-Business-Day                                            
003660         go to aa030-Read                                                 
003670     end-if.                                                              
003680     add 1 to WS-Total-Selected.                                          
003690     if DY-State-Count > 0                                                
003700         add 1 to WS-Total-Workdays-Logged                                
003710     end-if.                                                              
003720     move 1 to WS-Day-Idx.                                                
003730 aa030-State-Loop.                                                        
003740     if WS-Day-Idx > DY-State-Count                                       
003750         go to aa030-Read                                                 
003760     end-if.                                                              
003770     move 1 to WS-Tab-Idx.                                                
003780 aa030-Find-Loop.                                                         
003790     if WS-Tab-Idx > WS-Tab-Max                                           
003800         go to aa030-Next-State                                           
003810     end-if.                                                              
003820     if SAT-Abbrev(WS-Tab-Idx) = DY-State-Abbr(WS-Day-Idx)                
003830         add 1 to SAT-Day-Count(WS-Tab-Idx)                               
003840         go to aa030-Next-State                                           
003850     end-if.                                                              
003860     add 1 to WS-Tab-Idx.                                                 
003870     go to aa030-Find-Loop.                                               
003880 aa030-Next-State.                                                        
003890     add 1 to WS-Day-Idx.                                                 
003900     go to aa030-State-Loop.                                              
003910 aa030-exit.                                                              
003920     exit.                                                                
003930*                                                                         
003940*===========================================================              
003950* aa050 - state section of the report - one detail line per               
003960* state with a non-zero count in the range                                
003970*===========================================================              
003980 aa050-Print-State-Sect     section.                                      
003990 aa050-Start.                                                             
004000     initiate Ratio-Report.                                               
004010     move 1 to WS-Tab-Idx.                                                
004020 aa050-Loop.                                                              
004030     if WS-Tab-Idx > WS-Tab-Max                                           
004040         go to aa050-exit                                                 
004050     end-if.                                                              
004060     if SAT-Day-Count(WS-Tab-Idx) > 0                                     
004070         perform aa055-Print-One-State thru aa055-exit                    
004080     end-if.                                                              
004090     add 1 to WS-Tab-Idx.                                                 
004100     go to aa050-Loop.                                                    
004110 aa050-exit.                                                              
004120     exit.                                                                
004130*                                                                         
004140*===========================================================              
004150* aa055 - compute one state's percent-of-threshold and its                
004160* ratio against total-workdays-logged, generate its line                  
004170*===========================================================              
004180 aa055-Print-One-State      section.                                      
004190 aa055-Start.                                                             
004200     move SAT-Name(WS-Tab-Idx)      to WS-Print-State-Name.               
004210     move SAT-Abbrev(WS-Tab-Idx)    to WS-Print-State-Abbr.               
004220     move SAT-Day-Count(WS-Tab-Idx) to WS-Print-Day-Count.                
004230     move SAT-Threshold(WS-Tab-Idx) to WS-Print-Threshold.                
004240     if SAT-Threshold(WS-Tab-Idx) = 0                                     
004250         move 0 to WS-Print-Percent                                       
004260     else                                                                 
004270         compute WS-Print-Percent rounded =                               
004280             (SAT-Day-Count(WS-Tab-Idx) /                                 
004290              SAT-Threshold(WS-Tab-Idx)) * 100                            
004300     end-if.                                                              
004310     if WS-Total-Workdays-Logged = 0                                      
004320         move 0 to WS-Print-Ratio                                         
004330     else                                                                 
004340         compute WS-Print-Ratio rounded =                                 
004350             (SAT-Day-Count(WS-Tab-Idx) /                                 
004360              WS-Total-Workdays-Logged) * 100                             
004370     end-if.                                                              
004380     generate State-Detail.                                               
004390     add 1 to WS-States-Printed.                                          
004400 aa055-exit.                                                              
004410     exit.                                                                
004420*                                                                         
004430*===========================================================              
004440* aa060 - day listing, re-reads day-file from the start with              
004450* a fresh control break per calendar month                                
004460*===========================================================              
004470 aa060-Print-Day-Listing    section.                                      
004480 aa060-Start.                                                             
004490     close DY-Day-File.                                                   
004500     open input DY-Day-File.                                              
004510 aa060-Read.                                                              
004520     read DY-Day-File                                                     
004530         at end go to aa060-Done                                          
004540     end-read.                                                            
004550     if DY-Date < WS-View-Start-Date                                      
004560         go to aa060-Read                                                 
004570     end-if.                                                              
004580     if DY-Date > WS-View-End-Date                                        
004590         go to aa060-Done                                                 
004600     end-if.                                                              
004610     move DY-Date to WD-Work-Date9.                                       
004620     perform zz070-Day-Of-Week thru zz070-exit.                           
004630     if not WD-Is-Business-Day                                            
004640         go to aa060-Read                                                 
004650     end-if.                                                              
004660     move WD-Work-CCYY to WS-Current-Month-CCYY.                          
004670     move WD-Work-MM   to WS-Current-Month-MM.                            
004680     move WS-Current-Month-CCYY to WS-Month-CCYY.                         
004690     move WS-Current-Month-MM   to WS-Month-MM.                           
004700     string WS-Month-CCYY  delimited by size                              
004710            "-"            delimited by size                              
004720            WS-Month-MM    delimited by size                              
004730         into WS-Print-Month.                                             
004740     perform aa065-Print-Day-Line thru aa065-exit.                        
004750     go to aa060-Read.                                                    
004760 aa060-Done.                                                              
004770     move WS-Month-Count to WS-Print-Month-Count.                         
004780     move WS-Grand-Count to WS-Print-Grand-Count.                         
004790     terminate Ratio-Report.                                              
004800 aa060-exit.                                                              
004810     exit.                                                                
004820*                                                                         
004830*===========================================================              
004840* aa065 - format and generate one day-listing detail line                 
004850*===========================================================              
004860 aa065-Print-Day-Line       section.                                      
004870 aa065-Start.                                                             
004880     move DY-Date      to WS-Print-Day-Date.                              
004890     move DY-Day-Type  to WS-Print-Day-Type.                              
004900     move DY-Office-Id to WS-Print-Day-Office.                            
004910     move spaces to WS-Print-Day-States.                                  
004920     move 1 to WS-Day-Idx.                                                
004930     move 1 to WS-Tab-Idx.                                                
004940 aa065-Build-Loop.                                                        
004950     if WS-Day-Idx > DY-State-Count                                       
004960         go to aa065-Build-Done                                           
004970     end-if.                                                              
004980     string DY-State-Abbr(WS-Day-Idx) delimited by size                   
004990            " "                       delimited by size                   
005000         into WS-Print-Day-States                                         
005010         with pointer WS-Tab-Idx                                          
005020     end-string.                                                          
005030     add 1 to WS-Day-Idx.                                                 
005040     go to aa065-Build-Loop.                                              
005050 aa065-Build-Done.                                                        
005060     generate Day-Detail.                                                 
005070     add 1 to WS-Month-Count.                                             
005080     add 1 to WS-Grand-Count.                                             
005090 aa065-exit.                                                              
005100     exit.                                                                
005110*                                                                         
005120*===========================================================              
005130* aa070 - console summary, separate from the printed report               
005140*===========================================================              
005150 aa070-Report-Totals        section.                                      
005160 aa070-Start.                                                             
005170     display "STRATIO - RATIO REPORT SUMMARY".                            
005180     move 1 to WS-Tab-Idx.                                                
005190 aa070-Loop.                                                              
005200     if WS-Tab-Idx > 2                                                    
005210         go to aa070-exit                                                 
005220     end-if.                                                              
005230     evaluate WS-Tab-Idx                                                  
005240         when 1 display "  WEEKDAYS SELECTED   " WS-Total-Entry(1)        
005250         when 2 display "  STATES PRINTED      " WS-Total-Entry(2)        
005260     end-evaluate.                                                        
005270     add 1 to WS-Tab-Idx.                                                 
005280     go to aa070-Loop.                                                    
005290 aa070-exit.                                                              
005300     exit.                                                                
005310*                                                                         
005320*===========================================================              
005330* aa090 - close down                                                      
005340*===========================================================              
005350 aa090-Terminate            section.                                      
005360 aa090-Start.                                                             
005370     close ST-Master-File DY-Day-File RV-View-File ST-Parm-File           
005380           Print-File.                                                    
005390 aa090-exit.                                                              
005400     exit.                                                                
005410*                                                                         
005420*===========================================================              
005430* zz070 - day of week of wd-work-date via zeller's                        
005440* congruence, normalised 0=monday ... 6=sunday                            
005450*===========================================================              
005460 zz070-Day-Of-Week          section.                                      
005470 zz070-Start.                                                             
005480     move WD-Work-MM to WD-Z-Month.                                       
005490     move WD-Work-CCYY to WD-Z-Year.                                      
005500     if WD-Z-Month < 3                                                    
005510         add 10 to WD-Z-Month                                             
005520         subtract 1 from WD-Z-Year                                        
005530     else                                                                 
005540         subtract 2 from WD-Z-Month                                       
005550     end-if.                                                              
005560     divide WD-Z-Year by 100 giving WD-Z-Century                          
005570         remainder WD-Z-YY-In-Cent.                                       
005580     divide 13 * WD-Z-Month - 1 by 5                                      
005590         giving WD-Z-Month-Term.                                          
005600     divide WD-Z-YY-In-Cent by 4 giving WD-Z-YY-Term.                     
005610     divide WD-Z-Century by 4 giving WD-Z-Cent-Term.                      
005620     compute WS-Zeller-Sum =                                              
005630         WD-Work-DD + WD-Z-Month-Term + WD-Z-YY-In-Cent                   
005640          + WD-Z-YY-Term + WD-Z-Cent-Term                                 
005650          - (2 * WD-Z-Century).                                           
005660     divide WS-Zeller-Sum by 7 giving WS-Zeller-Quotient                  
005670         remainder WD-Z-H.                                                
005680     if WD-Z-H < 0                                                        
005690         add 7 to WD-Z-H                                                  
005700     end-if.                                                              
005710     evaluate WD-Z-H                                                      
005720         when 0 move 6 to WD-Day-Number                                   
005730         when 1 move 0 to WD-Day-Number                                   
005740         when 2 move 1 to WD-Day-Number                                   
005750         when 3 move 2 to WD-Day-Number                                   
005760         when 4 move 3 to WD-Day-Number                                   
005770         when 5 move 4 to WD-Day-Number                                   
005780         when 6 move 5 to WD-Day-Number                                   
005790     end-evaluate.                                                        
005800 zz070-exit.                                                              
005810     exit.                                                                
005820*                                                                         
005830*===========================================================              
005840* zz900 - fatal error abort                                               
005850*===========================================================              
005860 zz900-Abort                section.                                      
005870 zz900-Start.                                                             
005880     display "STRATIO - FATAL ERROR - RUN TERMINATED".                    
005890     display WS-Msg-Part1.                                                
005900     display WS-Msg-Part2.                                                
005910     close ST-Master-File DY-Day-File RV-View-File ST-Parm-File           
005920           Print-File.                                                    
005930     stop run.                                                            
005940 zz900-exit.                                                              
005950     exit.                                                                
