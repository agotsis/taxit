000100* SELECT clause for ST-Master-File                                        
000110*                                                                         
000120* sorted ascending by ST-Abbrev; rewritten whole by                       
000130* STLOAD and STACTIV, read by every other program                         
000140*                                                                         
000150     select  ST-Master-File  assign       "STATEMST"                      
000160                            organization sequential                       
000170                            status       ST-Master-File-Status.           
