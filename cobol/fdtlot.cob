000100* FD for TL-Out-File - same layout as TL-In-File but renamed              
000110* field-by-field so both can be open at once in STTSFLT.                  
000120*                                                                         
000130 fd  TL-Out-File.                                                         
000140 copy "wstts.cob"                                                         
000150     replacing  ==TS-Record==          by  ==TS-Out-Record==              
000160                ==TS-Start-Date==      by  ==TS-Out-Start-Date==          
000170                ==TS-End-Date==        by  ==TS-Out-End-Date==            
000180                ==TS-Visit-Place-Id==  by  ==TS-Out-Visit-Place==         
000190                ==TS-Dest-Count==      by  ==TS-Out-Dest-Count==          
000200                ==TS-Dest-Place-Id==   by  ==TS-Out-Dest-Place==.         
