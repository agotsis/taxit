000100* SELECT clause for DY-Day-File                                           
000110*                                                                         
000120* sorted ascending by DY-Date; rewritten whole by                         
000130* STTSPRC, STBLEDT and STACTIV, read by STYRRPT and                       
000140* STRATIO. No indexed organisation is offered on this                     
000150* host, so keyed access is via the in-memory table                        
000160* built in WS-Day-Table (see wsdedow.cob note).                           
000170*                                                                         
000180     select  DY-Day-File  assign       "DAYTRKDT"                         
000190                            organization sequential                       
000200                            status       DY-Day-File-Status.              
