000100* FD for ST-Master-File                                                   
000110*                                                                         
000120 fd  ST-Master-File.                                                      
000130 copy "wsststat.cob".                                                     
