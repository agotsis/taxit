000100* SELECT clause for TL-Out-File                                           
000110*                                                                         
000120* kept segments written by STTSFLT                                        
000130*                                                                         
000140     select  TL-Out-File  assign       "TIMELNOT"                         
000150                            organization sequential                       
000160                            status       TL-Out-File-Status.              
