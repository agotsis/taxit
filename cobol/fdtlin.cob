000100* FD for TL-In-File                                                       
000110*                                                                         
000120 fd  TL-In-File.                                                          
000130 copy "wstts.cob".                                                        
