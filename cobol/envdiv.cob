000100*****************************************************************         
000110*                                                                         
000120*            Common Environment Division Entries                          
000130*        State Tax-Residency Day Tracking Batch System                    
000140*                                                                         
000150*****************************************************************         
000160*                                                                         
000170* Shared CONFIGURATION/SPECIAL-NAMES block copied by every program        
000180* in this system so printer spacing, class tests and the                  
000190* operator run-switches stay identical across STTSFLT, STTSPRC,           
000200* STLOAD, STACTIV, STYRRPT, STRATIO and STBLEDT.                          
000210*                                                                         
000220* 11/01/86 fjm - Created for the day-tracking conversion.                 
000230* 22/06/91 fjm - Added UPSI-0 dry-run switch for STTSPRC.                 
000240* 14/02/99 rgc - Y2K: no 2-digit year fields remain in this               
000250*                system; swept the same week as the other                 
000260*                the rest of the data centre's batch suite.               
000270* 03/01/00 rgc - Y2K sign-off - confirmed compile and run dates           
000280*                both roll over correctly on the host; no entry           
000290*                here needed changing.                                    
000300* 17/09/01 khs - Added UPSI-1, free for the next report job that          
000310*                needs an operator-set run switch.                        
000320* 05/05/04 dlp - Reviewed ST-WEEKDAY class against the day-card           
000330*                edit run; no change, left as documentation of            
000340*                the valid short forms.                                   
000350* 21/11/07 khs - Recompiled all copying programs under the                
000360*                replacement TAXU-HOST image; no source change.           
000370*                                                                         
000380 configuration               section.                                     
000390*===========================================                              
000400 source-computer.            TAXU-HOST.                                   
000410 object-computer.            TAXU-HOST.                                   
000420 special-names.                                                           
000430     class  st-alpha     is  "A" thru "Z", "a" thru "z"                   
000440     class  st-weekday   is  "MON", "TUE", "WED", "THU", "FRI",           
000450                             "SAT", "SUN"                                 
000460     c01         is  top-of-form                                          
000470     upsi-0                                                               
000480     upsi-1.                                                              
