000100* SELECT clause for RV-View-File                                          
000110*                                                                         
000120* saved date-range definitions for STRATIO                                
000130*                                                                         
000140     select  RV-View-File  assign       "RATIOVW"                         
000150                            organization sequential                       
000160                            status       RV-View-File-Status.             
