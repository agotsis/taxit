000100*************************************************************             
000110*                                                                         
000120*   S T T S F L T   --   T I M E L I N E   F I L T E R                    
000130*                                                                         
000140*************************************************************             
000150 identification            division.                                      
000160 program-id.                sttsflt.                                      
000170 author.                    f j marsh.                                    
000180 installation.              state tax unit data center.                   
000190 date-written.              30/07/1995.                                   
000200 date-compiled.                                                           
000210 security.                  authorised tax unit staff only.               
000220*                                                                         
000230* remarks.                                                                
000240*     cuts a timeline-segment extract down to segments at                 
000250*     or after a cutoff date, ahead of the heavier sttsprc                
000260*     run.  kept records are copied through unchanged;                    
000270*     nothing in the segment layout is touched here.                      
000280*                                                                         
000290* change log.                                                             
000300*     30/07/95 fjm  - created for the day-tracking                        
000310*                     conversion, first cut-down step ahead               
000320*                     of sttsprc.                                         
000330*     21/01/99 rgc  - y2k sweep.  ts-start-date/ts-end-date               
000340*                     confirmed ccyymmdd throughout; the                  
000350*                     parm-card cutoff date was the only                  
000360*                     2-digit-year risk and it was already                
000370*                     8 digits.                                           
000380*     04/02/00 rgc  - y2k sign-off - reran against a timeline             
000390*                     extract spanning 31/12/99-01/01/2000,               
000400*                     no issues found.                                    
000410*     12/08/02 khs  - ticket wo-2060 - fl-mode 'o' (overlap)              
000420*                     compare reviewed against the timeline               
000430*                     extract's actual segment ordering; no               
000440*                     change required.                                    
000450*     21/04/05 dlp  - recompiled only, no logic change.                   
000460*     03/12/08 khs  - recompiled under the replacement taxu-              
000470*                     host image; no source change.                       
000480*                                                                         
000490 environment                division.                                     
000500 copy "envdiv.cob".                                                       
000510 input-output               section.                                      
000520 file-control.                                                            
000530     copy "seltlin.cob".                                                  
000540     copy "seltlot.cob".                                                  
000550     copy "selparm.cob".                                                  
000560*                                                                         
000570 data                       division.                                     
000580 file                       section.                                      
000590 copy "fdtlin.cob".                                                       
000600 copy "fdtlot.cob".                                                       
000610 copy "fdparm.cob".                                                       
000620* parm card layout - one card.                                            
000630 01  FL-Parm-Fields redefines ST-Parm-Card.                               
000640     03  FL-Mode                pic x.                                    
000650*        's' = start, 'e' = end, 'o' = overlap                            
000660     03  filler                 pic x.                                    
000670     03  FL-Cutoff-Date         pic 9(8).                                 
000680     03  filler                 pic x(70).                                
000690*                                                                         
000700 working-storage            section.                                      
000710 77  Prog-Name                pic x(17) value "sttsflt (1.1.05)".         
000720*---------------------------------------------------------                
000730* file status fields                                                      
000740*---------------------------------------------------------                
000750 01  WS-File-Statuses.                                                    
000760     03  TL-In-File-Status     pic xx.                                    
000770     03  TL-Out-File-Status    pic xx.                                    
000780     03  ST-Parm-Status        pic xx.                                    
000790     03  filler                pic x(2).                                  
000800*                                                                         
000810*---------------------------------------------------------                
000820* run counters - also reachable as a 2-entry table for                    
000830* the trailer display                                                     
000840*---------------------------------------------------------                
000850 01  WS-Run-Totals.                                                       
000860     03  WS-Kept-Count          pic 9(7)   comp.                          
000870     03  WS-Removed-Count       pic 9(7)   comp.                          
000880 01  WS-Run-Totals-Tab redefines WS-Run-Totals.                           
000890     03  WS-Total-Entry         pic 9(7)   comp                           
000900                                           occurs 2.                      
000910*                                                                         
000920*---------------------------------------------------------                
000930* copy of the inbound record, addressable as a flat                       
000940* string for the unchanged copy-through to tl-out-file                    
000950*---------------------------------------------------------                
000960 01  WS-Keep-Flag                pic x.                                   
000970     88  WS-Keep-This-One                  value "Y".                     
000980 01  WS-Tab-Idx                  pic 9(2)   comp.                         
000990 01  WS-Message-Line             pic x(60).                               
001000 01  WS-Message-Line-Split redefines WS-Message-Line.                     
001010     03  WS-Msg-Part1             pic x(30).                              
001020     03  WS-Msg-Part2             pic x(30).                              
001030*                                                                         
001040 procedure                  division.                                     
001050*===========================================================              
001060* aa000 - main line                                                       
001070*===========================================================              
001080 aa000-Main                 section.                                      
001090 aa000-Begin.                                                             
001100     perform aa010-Initialise       thru aa010-exit.                      
001110     perform aa050-Filter-Segments  thru aa050-exit.                      
001120     perform aa060-Report-Totals    thru aa060-exit.                      
001130     perform aa090-Terminate        thru aa090-exit.                      
001140     stop run.                                                            
001150 aa000-exit.                                                              
001160     exit.                                                                
001170*                                                                         
001180*===========================================================              
001190* aa010 - open files, read the run-parameter card                         
001200*===========================================================              
001210 aa010-Initialise           section.                                      
001220 aa010-Start.                                                             
001230     open input  TL-In-File  ST-Parm-File.                                
001240     open output TL-Out-File.                                             
001250     read ST-Parm-File                                                    
001260         at end                                                           
001270             move "NO PARAMETER CARD SUPPLIED" to                         
001280                 WS-Message-Line                                          
001290             perform zz900-Abort thru zz900-exit                          
001300     end-read.                                                            
001310     if FL-Mode not = "S" and FL-Mode not = "E"                           
001320                        and FL-Mode not = "O"                             
001330         move "INVALID FILTER MODE ON PARM CARD" to                       
001340             WS-Message-Line                                              
001350         perform zz900-Abort thru zz900-exit                              
001360     end-if.                                                              
001370     move 0 to WS-Kept-Count WS-Removed-Count.                            
001380 aa010-exit.                                                              
001390     exit.                                                                
001400*                                                                         
001410*===========================================================              
001420* aa050 - read, apply the keep rule, write kept records                   
001430*===========================================================              
001440 aa050-Filter-Segments      section.                                      
001450 aa050-Read.                                                              
001460     read TL-In-File                                                      
001470         at end go to aa050-exit                                          
001480     end-read.                                                            
001490     if TL-In-File-Status not = "00"                                      
001500         move "TL-IN-FILE READ ERROR" to WS-Message-Line                  
001510         perform zz900-Abort thru zz900-exit                              
001520     end-if.                                                              
001530     move "N" to WS-Keep-Flag.                                            
001540     if TS-Start-Date = 0 or TS-End-Date = 0                              
001550         go to aa050-Tally                                                
001560     end-if.                                                              
001570     if FL-Mode = "S"                                                     
001580         if TS-Start-Date not < FL-Cutoff-Date                            
001590             move "Y" to WS-Keep-Flag                                     
001600         end-if                                                           
001610     else                                                                 
001620         if TS-End-Date not < FL-Cutoff-Date                              
001630             move "Y" to WS-Keep-Flag                                     
001640         end-if                                                           
001650     end-if.                                                              
001660 aa050-Tally.                                                             
001670     if WS-Keep-This-One                                                  
001680         perform aa055-Copy-Record thru aa055-exit                        
001690         add 1 to WS-Kept-Count                                           
001700     else                                                                 
001710         add 1 to WS-Removed-Count                                        
001720     end-if.                                                              
001730     go to aa050-Read.                                                    
001740 aa050-exit.                                                              
001750     exit.                                                                
001760*                                                                         
001770*===========================================================              
001780* aa055 - copy one kept record through to tl-out-file                     
001790*===========================================================              
001800 aa055-Copy-Record          section.                                      
001810 aa055-Start.                                                             
001820     move TS-Start-Date        to TS-Out-Start-Date.                      
001830     move TS-End-Date          to TS-Out-End-Date.                        
001840     move TS-Visit-Place-Id    to TS-Out-Visit-Place.                     
001850     move TS-Dest-Count        to TS-Out-Dest-Count.                      
001860     move 1 to WS-Tab-Idx.                                                
001870 aa055-Copy-Dest-Loop.                                                    
001880     if WS-Tab-Idx > 10                                                   
001890         go to aa055-Write                                                
001900     end-if.                                                              
001910     move TS-Dest-Place-Id(WS-Tab-Idx) to                                 
001920          TS-Out-Dest-Place(WS-Tab-Idx).                                  
001930     add 1 to WS-Tab-Idx.                                                 
001940     go to aa055-Copy-Dest-Loop.                                          
001950 aa055-Write.                                                             
001960     write TS-Out-Record.                                                 
001970 aa055-exit.                                                              
001980     exit.                                                                
001990*                                                                         
002000*===========================================================              
002010* aa060 - summary                                                         
002020*===========================================================              
002030 aa060-Report-Totals        section.                                      
002040 aa060-Start.                                                             
002050     display "STTSFLT - TIMELINE FILTER SUMMARY".                         
002060     display "  KEPT    " WS-Total-Entry(1).                              
002070     display "  REMOVED " WS-Total-Entry(2).                              
002080 aa060-exit.                                                              
002090     exit.                                                                
002100*                                                                         
002110*===========================================================              
002120* aa090 - close down                                                      
002130*===========================================================              
002140 aa090-Terminate            section.                                      
002150 aa090-Start.                                                             
002160     close TL-In-File TL-Out-File ST-Parm-File.                           
002170 aa090-exit.                                                              
002180     exit.                                                                
002190*                                                                         
002200*===========================================================              
002210* zz900 - fatal error abort                                               
002220*===========================================================              
002230 zz900-Abort                section.                                      
002240 zz900-Start.                                                             
002250     display "STTSFLT - FATAL ERROR - RUN TERMINATED".                    
002260     display WS-Message-Line.                                             
002270     close TL-In-File TL-Out-File ST-Parm-File.                           
002280     stop run.                                                            
002290 zz900-exit.                                                              
002300     exit.                                                                
