000100*****************************************************                     
000110*                                                    *                    
000120*  Record Definition For State Master / Input File   *                    
000130*     Uses St-Abbrev as key                          *                    
000140*****************************************************                     
000150* Content 37 bytes - record length is the interchange                     
000160* file's own contract with the reporting jobs, no spare                   
000170* bytes to pad with; no filler carried on this one.                       
000180*                                                                         
000190* 12/03/86 fjm - Created.                                                 
000200* 30/09/91 fjm - St-Active added (was a 'blank = inactive'                
000210*                convention before this date - see STACTIV).              
000220* 08/04/99 rgc - Confirmed St-Day-Threshold is unsigned -                 
000230*                no state has ever asked for a negative one.              
000240* 22/05/09 khs - Ticket WO-3191 - dropped the 3-byte filler               
000250*                that had been padding this record to 40;                 
000260*                the file interchange format is defined as                
000270*                37 bytes flat, so the pad was silently                   
000280*                growing every record written by 3 bytes.                 
000290*                                                                         
000300 01  ST-Record.                                                           
000310     03  ST-Abbrev             pic x(2).                                  
000320*    two letter postal abbreviation, unique key, upper case               
000330     03  ST-Name               pic x(30).                                 
000340     03  ST-Day-Threshold      pic 9(4).                                  
000350*    days present before tax residency or withholding triggers            
000360     03  ST-Active             pic x.                                     
000370*    Y = active (has recorded days), N = inactive                         
