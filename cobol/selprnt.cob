000100* SELECT clause for the print/report file.                                
000110*                                                                         
000120     select  Print-File    assign       "REPORTDT"                        
000130                            organization line sequential                  
000140                            status       Print-Status.                    
