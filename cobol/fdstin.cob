000100* FD for ST-Input-File - same layout as ST-Master-File but                
000110* renamed field-by-field so both can be open at once in                   
000120* STLOAD (classic twin-copy REPLACING, since this host has                
000130* no qualified-reference shorthand worth the typing).                     
000140*                                                                         
000150 fd  ST-Input-File.                                                       
000160 copy "wsststat.cob"                                                      
000170     replacing  ==ST-Record==          by  ==ST-In-Record==               
000180                ==ST-Abbrev==          by  ==ST-In-Abbrev==               
000190                ==ST-Name==            by  ==ST-In-Name==                 
000200                ==ST-Day-Threshold==   by  ==ST-In-Threshold==            
000210                ==ST-Active==          by  ==ST-In-Active==.              
