000100* SELECT clause for the run-parameter control card.                       
000110* Every program in this system reads one 80-byte card image               
000120* of run parameters, modelled on the PY-Param1-File idea but              
000130* as a line-sequential control card rather than an RRN file -             
000140* these are one-shot batch runs, not a standing parameter set.            
000150*                                                                         
000160     select  ST-Parm-File  assign       "PARMCARD"                        
000170                            organization line sequential                  
000180                            status       ST-Parm-Status.                  
