000100* FD for the run-parameter control card - see selparm.cob.                
000110*                                                                         
000120 fd  ST-Parm-File.                                                        
000130 01  ST-Parm-Card          pic x(80).                                     
