000100* SELECT clause for OF-Office-File                                        
000110*                                                                         
000120* office master, read and rewritten by STTSPRC when                       
000130* stamping a place id onto an office                                      
000140*                                                                         
000150     select  OF-Office-File  assign       "OFFICEDT"                      
000160                            organization sequential                       
000170                            status       OF-Office-File-Status.           
