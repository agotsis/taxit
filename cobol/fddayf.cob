000100* FD for DY-Day-File                                                      
000110*                                                                         
000120 fd  DY-Day-File.                                                         
000130 copy "wstday.cob".                                                       
