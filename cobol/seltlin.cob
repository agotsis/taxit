000100* SELECT clause for TL-In-File                                            
000110*                                                                         
000120* timeline segments, read by STTSFLT and STTSPRC                          
000130*                                                                         
000140     select  TL-In-File  assign       "TIMELNIN"                          
000150                            organization sequential                       
000160                            status       TL-In-File-Status.               
