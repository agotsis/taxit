000100*************************************************************             
000110*                                                                         
000120*   S T Y R R P T   --   Y E A R   R E S I D E N C Y                      
000130*                        D A Y   R E P O R T                              
000140*                                                                         
000150*************************************************************             
000160 identification            division.                                      
000170 program-id.                styrrpt.                                      
000180 author.                    f j marsh.                                    
000190 installation.              state tax unit data center.                   
000200 date-written.              09/02/1992.                                   
000210 date-compiled.                                                           
000220 security.                  authorised tax unit staff only.               
000230*                                                                         
000240* remarks.                                                                
000250*     one requested year, every state with at least one day               
000260*     logged against it, printed against its day threshold.               
000270*     built off the check-register report skeleton - report               
000280*     writer carries the print layout, working-storage does               
000290*     the tallying.                                                       
000300*                                                                         
000310* change log.                                                             
000320*     09/02/92 fjm  - created as a plain year total listing,              
000330*                     one line per state, no threshold column.            
000340*     11/03/99 rgc  - reworked for the tax unit's year-end                
000350*                     residency review, request rgc-0097 -                
000360*                     added the day-threshold and percent-of-             
000370*                     threshold columns.                                  
000380*     19/09/99 rgc  - percent-of-threshold now rounds to 2                
000390*                     decimals per audit request; was 1                   
000400*                     decimal on the first cut.                           
000410*     11/01/00 rgc  - y2k - year is accepted as a full four-              
000420*                     digit parm card field already; logged               
000430*                     for the sign-off sheet, no change made.             
000440*     02/08/02 khs  - ticket wo-2177 - confirmed a year with no           
000450*                     states logged still prints a clean one-             
000460*                     page heading and control footing; no                
000470*                     code change was needed.                             
000480*     14/03/05 dlp  - reviewed against the auditor's worksheet,           
000490*                     no change required.                                 
000500*     19/11/08 khs  - recompiled under the replacement taxu-              
000510*                     host image; no source change.                       
000520*                                                                         
000530 environment                division.                                     
000540 copy "envdiv.cob".                                                       
000550 input-output               section.                                      
000560 file-control.                                                            
000570     copy "selstmst.cob".                                                 
000580     copy "seldayf.cob".                                                  
000590     copy "selparm.cob".                                                  
000600     copy "selprnt.cob".                                                  
000610*                                                                         
000620 data                       division.                                     
000630 file                       section.                                      
000640 copy "fdstmst.cob".                                                      
000650 copy "fddayf.cob".                                                       
000660 copy "fdparm.cob".                                                       
000670 copy "fdprnt.cob" replacing ==RPT-NAME== by Year-Report.                 
000680* parm card - the one requested year                                      
000690 01  YR-Parm-Card.                                                        
000700     03  YR-Year               pic 9(4).                                  
000710     03  filler                pic x(76).                                 
000720*                                                                         
000730 working-storage            section.                                      
000740 77  Prog-Name                pic x(17) value "styrrpt (1.2.02)".         
000750*---------------------------------------------------------                
000760* file status fields                                                      
000770*---------------------------------------------------------                
000780 01  WS-File-Statuses.                                                    
000790     03  ST-Master-File-Status pic xx.                                    
000800     03  DY-Day-File-Status    pic xx.                                    
000810     03  ST-Parm-Status        pic xx.                                    
000820     03  filler                pic x(2).                                  
000830*                                                                         
000840*---------------------------------------------------------                
000850* in-memory state table, loaded from st-master-file in                    
000860* master order (sorted ascending on st-abbrev)                            
000870*---------------------------------------------------------                
000880 01  WS-State-Table.                                                      
000890     03  SAT-Entry               occurs 100 times.                        
000900         05  SAT-Abbrev          pic x(2).                                
000910         05  SAT-Name            pic x(30).                               
000920         05  SAT-Threshold       pic 9(4).                                
000930         05  filler              pic x(4).                                
000940 01  WS-State-Counts.                                                     
000950     03  SAT-Day-Count           pic 9(5)  comp  occurs 100.              
000960*                                                                         
000970 01  WS-Tab-Controls.                                                     
000980     03  WS-Tab-Max              pic 9(3)  comp value 0.                  
000990     03  WS-Tab-Idx              pic 9(3)  comp.                          
001000     03  WS-Day-Idx              pic 9(2)  comp.                          
001010     03  filler                  pic x(4).                                
001020*                                                                         
001030*---------------------------------------------------------                
001040* date/year split - used to pull the ccyy out of dy-date                  
001050*---------------------------------------------------------                
001060 01  WS-Day-Date-Work.                                                    
001070     03  WS-Day-Date-CCYY        pic 9(4).                                
001080     03  WS-Day-Date-MMDD        pic 9(4).                                
001090 01  WS-Day-Date-Work9 redefines WS-Day-Date-Work                         
001100                                 pic 9(8).                                
001110*                                                                         
001120*---------------------------------------------------------                
001130* report-writer source fields, moved from the table just                  
001140* ahead of each generate                                                  
001150*---------------------------------------------------------                
001160 01  WS-Print-State-Name         pic x(30).                               
001170 01  WS-Print-State-Abbr         pic x(2).                                
001180 01  WS-Print-Day-Count          pic 9(4).                                
001190 01  WS-Print-Threshold          pic 9(4).                                
001200 01  WS-Print-Percent            pic 999v99.                              
001210 01  WS-Print-Year               pic 9(4).                                
001220*                                                                         
001230*---------------------------------------------------------                
001240* console-log counters - also addressable as a table for                  
001250* the trailer display loop                                                
001260*---------------------------------------------------------                
001270 01  WS-Run-Totals.                                                       
001280     03  WS-Total-In-Year        pic 9(5)  comp.                          
001290     03  WS-States-Printed       pic 9(5)  comp.                          
001300 01  WS-Run-Totals-Tab redefines WS-Run-Totals.                           
001310     03  WS-Total-Entry          pic 9(5)  comp  occurs 2.                
001320*                                                                         
001330 01  WS-Message-Line             pic x(60).                               
001340 01  WS-Message-Line-Split redefines WS-Message-Line.                     
001350     03  WS-Msg-Part1             pic x(30).                              
001360     03  WS-Msg-Part2             pic x(30).                              
001370*                                                                         
001380* report section - 132 column print, modelled on the                      
001390* check-register report's page heading / detail / control                 
001400* footing layout                                                          
001410*                                                                         
001420 report                     section.                                      
001430 rd  Year-Report                                                          
001440     control       final                                                  
001450     page limit    56                                                     
001460     heading       1                                                      
001470     first detail  5                                                      
001480     last detail   54.                                                    
001490*                                                                         
001500 01  Year-Report-Heading type page heading.                               
001510     03  line 1.                                                          
001520         05  col 1   pic x(40)                                            
001530                      value "STATE TAX-RESIDENCY DAY TRACKING".           
001540         05  col 118 pic x(5) value "PAGE ".                              
001550         05  col 123 pic zz9  source Page-Counter.                        
001560     03  line 3.                                                          
001570         05  col 1   pic x(21) value "YEAR REPORT FOR YEAR".              
001580         05  col 23  pic 9(4)  source WS-Print-Year.                      
001590     03  line 5.                                                          
001600         05  col 1   pic x(10) value "STATE NAME".                        
001610         05  col 35  pic x(4)  value "ABBR".                              
001620         05  col 45  pic x(9)  value "DAY COUNT".                         
001630         05  col 58  pic x(9)  value "THRESHOLD".                         
001640         05  col 72  pic x(16) value "PCT OF THRESHOLD".                  
001650*                                                                         
001660 01  Year-Detail type is detail.                                          
001670     03  line + 1.                                                        
001680         05  col 1   pic x(30) source WS-Print-State-Name.                
001690         05  col 35  pic x(2)  source WS-Print-State-Abbr.                
001700         05  col 45  pic zzz9  source WS-Print-Day-Count.                 
001710         05  col 58  pic zzz9  source WS-Print-Threshold.                 
001720         05  col 72  pic zz9.99 source WS-Print-Percent.                  
001730         05  col 78  pic x value "%".                                     
001740*                                                                         
001750 01  type control footing final line plus 2.                              
001760     03  col 1  pic x(28) value "TOTAL DAY RECORDS IN YEAR :".            
001770     03  col 30 pic zzzz9  source WS-Total-In-Year.                       
001780*                                                                         
001790 procedure                  division.                                     
001800*===========================================================              
001810* aa000 - main line                                                       
001820*===========================================================              
001830 aa000-Main                 section.                                      
001840 aa000-Begin.                                                             
001850     perform aa010-Initialise        thru aa010-exit.                     
001860     perform aa020-Load-State-Table  thru aa020-exit.                     
001870     perform aa030-Scan-Year         thru aa030-exit.                     
001880     perform aa050-Print-Report      thru aa050-exit.                     
001890     perform aa060-Report-Totals     thru aa060-exit.                     
001900     perform aa090-Terminate         thru aa090-exit.                     
001910     stop run.                                                            
001920 aa000-exit.                                                              
001930     exit.                                                                
001940*                                                                         
001950*===========================================================              
001960* aa010 - open files, read the year parameter card                        
001970*===========================================================              
001980 aa010-Initialise           section.                                      
001990 aa010-Start.                                                             
002000     open input  ST-Master-File  DY-Day-File  ST-Parm-File.               
002010     open output Print-File.                                              
002020     read ST-Parm-File into YR-Parm-Card                                  
002030         at end                                                           
002040             move "NO YEAR PARAMETER CARD SUPPLIED" to                    
002050                 WS-Message-Line                                          
002060             perform zz900-Abort thru zz900-exit                          
002070     end-read.                                                            
002080     if YR-Year = 0                                                       
002090         move "MISSING OR INVALID YEAR PARAMETER" to                      
002100             WS-Message-Line                                              
002110         perform zz900-Abort thru zz900-exit                              
002120     end-if.                                                              
002130     move YR-Year to WS-Print-Year.                                       
002140     move 0 to WS-Tab-Max WS-Total-In-Year WS-States-Printed.             
002150 aa010-exit.                                                              
002160     exit.                                                                
002170*                                                                         
002180*===========================================================              
002190* aa020 - load the state master into the working table                    
002200*===========================================================              
002210 aa020-Load-State-Table     section.                                      
002220 aa020-Read.                                                              
002230     read ST-Master-File                                                  
002240         at end go to aa020-exit                                          
002250     end-read.                                                            
002260     if ST-Master-File-Status not = "00"                                  
002270         move "ST-MASTER-FILE READ ERROR" to WS-Message-Line              
002280         perform zz900-Abort thru zz900-exit                              
002290     end-if.                                                              
002300     add 1 to WS-Tab-Max.                                                 
002310     if WS-Tab-Max > 100                                                  
002320         move "STATE TABLE FULL ON LOAD" to WS-Message-Line               
002330         perform zz900-Abort thru zz900-exit                              
002340     end-if.                                                              
002350     move ST-Abbrev         to SAT-Abbrev(WS-Tab-Max).                    
002360     move ST-Name           to SAT-Name(WS-Tab-Max).                      
002370     move ST-Day-Threshold  to SAT-Threshold(WS-Tab-Max).                 
002380     move 0                 to SAT-Day-Count(WS-Tab-Max).                 
002390     go to aa020-Read.                                                    
002400 aa020-exit.                                                              
002410     exit.                                                                
002420*                                                                         
002430*===========================================================              
002440* aa030 - scan the day file, tally a count per state for                  
002450* every day record whose year matches the parameter                       
002460*===========================================================              
002470 aa030-Scan-Year            section.                                      
002480 aa030-Read.                                                              
002490     read DY-Day-File                                                     
002500         at end go to aa030-exit                                          
002510     end-read.                                                            
002520     if DY-Day-File-Status not = "00"                                     
002530         move "DY-DAY-FILE READ ERROR" to WS-Message-Line                 
002540         perform zz900-Abort thru zz900-exit                              
002550     end-if.                                                              
002560     move DY-Date to WS-Day-Date-Work9.                                   
002570     if WS-Day-Date-CCYY not = YR-Year                                    
002580         go to aa030-Read                                                 
002590     end-if.                                                              
002600     add 1 to WS-Total-In-Year.                                           
002610     move 1 to WS-Day-Idx.                                                
002620 aa030-State-Loop.                                                        
002630     if WS-Day-Idx > DY-State-Count                                       
002640         go to aa030-Read                                                 
002650     end-if.                                                              
002660     move 1 to WS-Tab-Idx.                                                
002670 aa030-Find-Loop.                                                         
002680     if WS-Tab-Idx > WS-Tab-Max                                           
002690         go to aa030-Next-State                                           
002700     end-if.                                                              
002710     if SAT-Abbrev(WS-Tab-Idx) = DY-State-Abbr(WS-Day-Idx)                
002720         add 1 to SAT-Day-Count(WS-Tab-Idx)                               
002730         go to aa030-Next-State                                           
002740     end-if.                                                              
002750     add 1 to WS-Tab-Idx.                                                 
002760     go to aa030-Find-Loop.                                               
002770 aa030-Next-State.                                                        
002780     add 1 to WS-Day-Idx.                                                 
002790     go to aa030-State-Loop.                                              
002800 aa030-exit.                                                              
002810     exit.                                                                
002820*                                                                         
002830*===========================================================              
002840* aa050 - print one detail line per state with days logged                
002850*===========================================================              
002860 aa050-Print-Report         section.                                      
002870 aa050-Start.                                                             
002880     initiate Year-Report.                                                
002890     move 1 to WS-Tab-Idx.                                                
002900 aa050-Loop.                                                              
002910     if WS-Tab-Idx > WS-Tab-Max                                           
002920         go to aa050-Done                                                 
002930     end-if.                                                              
002940     if SAT-Day-Count(WS-Tab-Idx) > 0                                     
002950         perform aa055-Print-One-State thru aa055-exit                    
002960     end-if.                                                              
002970     add 1 to WS-Tab-Idx.                                                 
002980     go to aa050-Loop.                                                    
002990 aa050-Done.                                                              
003000     terminate Year-Report.                                               
003010 aa050-exit.                                                              
003020     exit.                                                                
003030*                                                                         
003040*===========================================================              
003050* aa055 - compute one state's percent-of-threshold and                    
003060* generate its detail line                                                
003070*===========================================================              
003080 aa055-Print-One-State      section.                                      
003090 aa055-Start.                                                             
003100     move SAT-Name(WS-Tab-Idx)      to WS-Print-State-Name.               
003110     move SAT-Abbrev(WS-Tab-Idx)    to WS-Print-State-Abbr.               
003120     move SAT-Day-Count(WS-Tab-Idx) to WS-Print-Day-Count.                
003130     move SAT-Threshold(WS-Tab-Idx) to WS-Print-Threshold.                
003140     if SAT-Threshold(WS-Tab-Idx) = 0                                     
003150         move 0 to WS-Print-Percent                                       
003160     else                                                                 
003170         compute WS-Print-Percent rounded =                               
003180             (SAT-Day-Count(WS-Tab-Idx) /                                 
003190              SAT-Threshold(WS-Tab-Idx)) * 100                            
003200     end-if.                                                              
003210     generate Year-Detail.                                                
003220     add 1 to WS-States-Printed.                                          
003230 aa055-exit.                                                              
003240     exit.                                                                
003250*                                                                         
003260*===========================================================              
003270* aa060 - console summary, separate from the printed report               
003280*===========================================================              
003290 aa060-Report-Totals        section.                                      
003300 aa060-Start.                                                             
003310     display "STYRRPT - YEAR REPORT SUMMARY".                             
003320     move 1 to WS-Tab-Idx.                                                
003330 aa060-Loop.                                                              
003340     if WS-Tab-Idx > 2                                                    
003350         go to aa060-exit                                                 
003360     end-if.                                                              
003370     evaluate WS-Tab-Idx                                                  
003380         when 1 display "  DAY RECORDS IN YEAR " WS-Total-Entry(1)        
003390         when 2 display "  STATES PRINTED      " WS-Total-Entry(2)        
003400     end-evaluate.                                                        
003410     add 1 to WS-Tab-Idx.                                                 
003420     go to aa060-Loop.                                                    
003430 aa060-exit.                                                              
003440     exit.                                                                
003450*                                                                         
003460*===========================================================              
003470* aa090 - close down                                                      
003480*===========================================================              
003490 aa090-Terminate            section.                                      
003500 aa090-Start.                                                             
003510     close ST-Master-File DY-Day-File ST-Parm-File Print-File.            
003520 aa090-exit.                                                              
003530     exit.                                                                
003540*                                                                         
003550*===========================================================              
003560* zz900 - fatal error abort                                               
003570*===========================================================              
003580 zz900-Abort                section.                                      
003590 zz900-Start.                                                             
003600     display "STYRRPT - FATAL ERROR - RUN TERMINATED".                    
003610     display WS-Msg-Part1.                                                
003620     display WS-Msg-Part2.                                                
003630     close ST-Master-File DY-Day-File ST-Parm-File Print-File.            
003640     stop run.                                                            
003650 zz900-exit.                                                              
003660     exit.                                                                
