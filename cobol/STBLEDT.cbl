000100*************************************************************             
000110*                                                                         
000120*   S T B L E D T   --   B U L K   D A Y   E D I T                        
000130*                                                                         
000140*************************************************************             
000150 identification            division.                                      
000160 program-id.                stbledt.                                      
000170 author.                    f j marsh.                                    
000180 installation.              state tax unit data center.                   
000190 date-written.              01/09/1995.                                   
000200 date-compiled.                                                           
000210 security.                  authorised tax unit staff only.               
000220*                                                                         
000230* remarks.                                                                
000240*     walks a date range and upserts one day-file record per              
000250*     matching date, attaching a list of states and                       
000260*     optionally a day type and an office.  used by the tax               
000270*     unit for manual corrections the timeline cannot supply              
000280*     (retroactive holiday pay, lost-timeline gap fill-in).               
000290*                                                                         
000300* change log.                                                             
000310*     01/09/95 fjm  - created for the day-tracking                        
000320*                     conversion, alongside sttsprc, as the               
000330*                     manual correction counterpart.                      
000340*     03/05/98 fjm  - weekday filter card added, sharing the              
000350*                     zeller routine lifted into wsdedow.cob              
000360*                     for sttsprc.                                        
000370*     21/01/99 rgc  - y2k sweep.  all date fields confirmed               
000380*                     ccyymmdd; no change required.                       
000390*     09/02/00 rgc  - y2k sign-off - ran a correction batch               
000400*                     spanning 29/12/99-03/01/2000, table                 
000410*                     insert/shift logic unaffected.                      
000420*     15/07/02 khs  - ticket wo-2048 - day-table size raised              
000430*                     from 500 to 800 entries to cover the                
000440*                     largest single correction run on file.              
000450*     28/03/05 dlp  - reviewed weekday filter against the                 
000460*                     wsdedow table additions; no change                  
000470*                     required here.                                      
000480*     06/11/08 khs  - recompiled under the replacement taxu-              
000490*                     host image; no source change.                       
000500*     12/05/09 khs  - ticket wo-3184 - weekday filter was                 
000510*                     matching the wrong day about half the               
000520*                     time; zeller arithmetic and day-number              
000530*                     table both corrected in wsdedow.cob.                
000540*     20/05/09 khs  - ticket wo-3186 - a day name on parm card            
000550*                     3 that matched nothing in the weekday               
000560*                     table was being dropped with no warning;            
000570*                     now aborts the run, naming the bad token,           
000580*                     same as the wo-3185 fix in sttsprc.                 
000590*                                                                         
000600 environment                division.                                     
000610 copy "envdiv.cob".                                                       
000620 input-output               section.                                      
000630 file-control.                                                            
000640     copy "seldayf.cob".                                                  
000650     copy "selparm.cob".                                                  
000660*                                                                         
000670 data                       division.                                     
000680 file                       section.                                      
000690 copy "fddayf.cob".                                                       
000700 copy "fdparm.cob".                                                       
000710*                                                                         
000720 working-storage            section.                                      
000730 77  Prog-Name                pic x(17) value "stbledt (1.1.06)".         
000740*---------------------------------------------------------                
000750* parm card 1 - date range, optional day type / office id                 
000760*---------------------------------------------------------                
000770 01  BE-Parm-Card-1.                                                      
000780     03  BE-Start-Date          pic 9(8).                                 
000790     03  BE-End-Date            pic 9(8).                                 
000800     03  BE-Day-Type            pic x(8).                                 
000810*        spaces = leave day type alone on an existing day                 
000820     03  BE-Office-Id           pic 9(4).                                 
000830*        0000 = leave office alone on an existing day                     
000840     03  filler                 pic x(52).                                
000850*                                                                         
000860* parm card 2 - up to 10 state abbreviations, blank-filled                
000870*---------------------------------------------------------                
000880 01  BE-Parm-Card-2.                                                      
000890     03  BE-State-List          pic x(2)   occurs 10.                     
000900     03  filler                 pic x(60).                                
000910*                                                                         
000920* parm card 3 - weekday filter, space-delimited day names;                
000930* blank card = no filter (every day of the week admitted)                 
000940*---------------------------------------------------------                
000950 01  BE-Parm-Card-3               pic x(80).                              
000960*                                                                         
000970 copy "wsdedow.cob".                                                      
000980*                                                                         
000990*---------------------------------------------------------                
001000* file status fields                                                      
001010*---------------------------------------------------------                
001020 01  WS-File-Statuses.                                                    
001030     03  DY-Day-File-Status     pic xx.                                   
001040     03  ST-Parm-Status         pic xx.                                   
001050     03  filler                 pic x(4).                                 
001060*                                                                         
001070*---------------------------------------------------------                
001080* state list, unstrung off be-state-list into 2-char slots                
001090*---------------------------------------------------------                
001100 01  WS-State-List.                                                       
001110     03  WL-Entry               pic x(2)  occurs 10.                      
001120 01  WS-State-List-Flat redefines WS-State-List                           
001130                                 pic x(20).                               
001140 01  WS-State-Count              pic 9(2)  comp.                          
001150*                                                                         
001160*---------------------------------------------------------                
001170* weekday filter flags, one per day-number 0-6, built from                
001180* be-parm-card-3 against wd-name-table                                    
001190*---------------------------------------------------------                
001200 01  WS-Weekday-Filter.                                                   
001210     03  WF-Allowed              pic x    occurs 7.                       
001220     03  filler                  pic x(3).                                
001230 01  WS-Filter-Active-Flag       pic x    value "N".                      
001240     88  WS-Filter-Is-Active              value "Y".                      
001250*                                                                         
001260*---------------------------------------------------------                
001270* in-memory day table, loaded whole, upserted, rewritten                  
001280*---------------------------------------------------------                
001290 01  WS-Day-Table.                                                        
001300     03  DYT-Entry               occurs 800 times.                        
001310         05  DYT-Date            pic 9(8).                                
001320         05  DYT-Day-Type        pic x(8).                                
001330         05  DYT-State-Count     pic 9(2).                                
001340         05  DYT-State-Abbr      pic x(2)  occurs 10.                     
001350         05  DYT-Office-Id       pic 9(4).                                
001360         05  DYT-Note            pic x(60).                               
001370         05  filler              pic x(2).                                
001380 01  WS-Day-Table-Flat redefines WS-Day-Table.                            
001390     03  DYT-Entry-Raw           pic x(104)                               
001400                                           occurs 800.                    
001410*                                                                         
001420 01  WS-Tab-Controls.                                                     
001430     03  WS-Tab-Max              pic 9(4)  comp value 0.                  
001440     03  WS-Tab-Idx              pic 9(4)  comp.                          
001450     03  WS-Tab-Found            pic 9(4)  comp.                          
001460     03  WS-Tab-Ins              pic 9(4)  comp.                          
001470     03  WS-Shift-Idx            pic 9(4)  comp.                          
001480     03  WS-Shift-Idx-Next       pic 9(4)  comp.                          
001490     03  filler                  pic x(4).                                
001500*                                                                         
001510 01  WS-Misc.                                                             
001520     03  WS-Work-Date            pic 9(8)  comp.                          
001530     03  WS-Updated-Count        pic 9(5)  comp.                          
001540     03  WS-Slot-Idx             pic 9(2)  comp.                          
001550     03  WS-Name-Idx             pic 9(2)  comp.                          
001560     03  WS-One-Name             pic x(10).                               
001570     03  WS-Day-Plus-One         pic 9     comp.                          
001580     03  WS-Zeller-Sum           pic s9(5) comp.                          
001590     03  WS-Zeller-Quotient      pic s9(4) comp.                          
001600     03  filler                  pic x(4).                                
001610 01  WS-Message-Line             pic x(60).                               
001620 01  WS-Message-Line-Split redefines WS-Message-Line.                     
001630     03  WS-Msg-Part1             pic x(30).                              
001640     03  WS-Msg-Part2             pic x(30).                              
001650*                                                                         
001660 procedure                  division.                                     
001670*===========================================================              
001680* aa000 - main line                                                       
001690*===========================================================              
001700 aa000-Main                 section.                                      
001710 aa000-Begin.                                                             
001720     perform aa010-Initialise          thru aa010-exit.                   
001730     perform aa020-Load-Day-Table      thru aa020-exit.                   
001740     perform aa030-Walk-Date-Range     thru aa030-exit.                   
001750     perform aa050-Rewrite-Day-File    thru aa050-exit.                   
001760     perform aa060-Report-Totals       thru aa060-exit.                   
001770     perform aa090-Terminate           thru aa090-exit.                   
001780     stop run.                                                            
001790 aa000-exit.                                                              
001800     exit.                                                                
001810*                                                                         
001820*===========================================================              
001830* aa010 - open files, read the 3 parameter cards, build the               
001840* state list and the weekday filter                                       
001850*===========================================================              
001860 aa010-Initialise           section.                                      
001870 aa010-Start.                                                             
001880     open input  DY-Day-File  ST-Parm-File.                               
001890     read ST-Parm-File into BE-Parm-Card-1                                
001900         at end                                                           
001910             move "MISSING PARM CARD 1" to WS-Message-Line                
001920             perform zz900-Abort thru zz900-exit                          
001930     end-read.                                                            
001940     read ST-Parm-File into BE-Parm-Card-2                                
001950         at end                                                           
001960             move "MISSING PARM CARD 2" to WS-Message-Line                
001970             perform zz900-Abort thru zz900-exit                          
001980     end-read.                                                            
001990     read ST-Parm-File into BE-Parm-Card-3                                
002000         at end                                                           
002010             move spaces to BE-Parm-Card-3                                
002020     end-read.                                                            
002030     move 0 to WS-State-Count.                                            
002040     move 1 to WS-Slot-Idx.                                               
002050 aa010-State-Loop.                                                        
002060     if WS-Slot-Idx > 10                                                  
002070         go to aa010-State-Done                                           
002080     end-if.                                                              
002090     if BE-State-List(WS-Slot-Idx) not = spaces                           
002100         add 1 to WS-State-Count                                          
002110         move BE-State-List(WS-Slot-Idx)                                  
002120             to WL-Entry(WS-State-Count)                                  
002130     end-if.                                                              
002140     add 1 to WS-Slot-Idx.                                                
002150     go to aa010-State-Loop.                                              
002160 aa010-State-Done.                                                        
002170     if WS-State-Count = 0                                                
002180         move "STATE LIST EMPTY - NOTHING TO PROCESS" to                  
002190             WS-Message-Line                                              
002200         perform zz900-Abort thru zz900-exit                              
002210     end-if.                                                              
002220     perform aa015-Build-Weekday-Filter thru aa015-exit.                  
002230     move 0 to WS-Updated-Count WS-Tab-Max.                               
002240 aa010-exit.                                                              
002250     exit.                                                                
002260*                                                                         
002270*===========================================================              
002280* aa015 - scan parm card 3 for recognised day-of-week names,              
002290* turning on the matching wf-allowed flags.  a wholly-blank               
002300* card leaves every day admitted (see wf-allowed init below)              
002310*===========================================================              
002320 aa015-Build-Weekday-Filter section.                                      
002330 aa015-Start.                                                             
002340     move "Y" to WF-Allowed(1) WF-Allowed(2) WF-Allowed(3)                
002350                 WF-Allowed(4) WF-Allowed(5) WF-Allowed(6)                
002360                 WF-Allowed(7).                                           
002370     if BE-Parm-Card-3 = spaces                                           
002380         go to aa015-exit                                                 
002390     end-if.                                                              
002400     move "N" to WF-Allowed(1) WF-Allowed(2) WF-Allowed(3)                
002410                 WF-Allowed(4) WF-Allowed(5) WF-Allowed(6)                
002420                 WF-Allowed(7).                                           
002430     set WS-Filter-Is-Active to true.                                     
002440     move 1 to WS-Slot-Idx.                                               
002450 aa015-Token-Loop.                                                        
002460     if WS-Slot-Idx > 71                                                  
002470         go to aa015-exit                                                 
002480     end-if.                                                              
002490     if BE-Parm-Card-3(WS-Slot-Idx:1) = space                             
002500         add 1 to WS-Slot-Idx                                             
002510         go to aa015-Token-Loop                                           
002520     end-if.                                                              
002530     move spaces to WS-One-Name.                                          
002540     move BE-Parm-Card-3(WS-Slot-Idx:10) to WS-One-Name.                  
002550     move 1 to WS-Name-Idx.                                               
002560 aa015-Match-Loop.                                                        
002570     if WS-Name-Idx > 17                                                  
002580         move "UNKNOWN DAY NAME -" to WS-Msg-Part1                        
002590         move WS-One-Name to WS-Msg-Part2                                 
002600         perform zz900-Abort thru zz900-exit                              
002610     end-if.                                                              
002620     if WD-Name-Entry(WS-Name-Idx)(1:1) = space                           
002630         add 1 to WS-Name-Idx                                             
002640         go to aa015-Match-Loop                                           
002650     end-if.                                                              
002660     move 1 to WS-Tab-Idx.                                                
002670 aa015-Char-Loop.                                                         
002680     if WD-Name-Entry(WS-Name-Idx)(WS-Tab-Idx:1) = space                  
002690         add 1 WD-Name-Day-Number(WS-Name-Idx)                            
002700             giving WS-Day-Plus-One                                       
002710         move "Y" to WF-Allowed(WS-Day-Plus-One)                          
002720         go to aa015-Skip-Token                                           
002730     end-if.                                                              
002740     if WS-One-Name(WS-Tab-Idx:1) not =                                   
002750        WD-Name-Entry(WS-Name-Idx)(WS-Tab-Idx:1)                          
002760         add 1 to WS-Name-Idx                                             
002770         go to aa015-Match-Loop                                           
002780     end-if.                                                              
002790     add 1 to WS-Tab-Idx.                                                 
002800     if WS-Tab-Idx > 10                                                   
002810         add 1 WD-Name-Day-Number(WS-Name-Idx)                            
002820             giving WS-Day-Plus-One                                       
002830         move "Y" to WF-Allowed(WS-Day-Plus-One)                          
002840         go to aa015-Skip-Token                                           
002850     end-if.                                                              
002860     go to aa015-Char-Loop.                                               
002870 aa015-Skip-Token.                                                        
002880     add 1 to WS-Slot-Idx.                                                
002890 aa015-Skip-Blanks.                                                       
002900     if WS-Slot-Idx > 71                                                  
002910         go to aa015-exit                                                 
002920     end-if.                                                              
002930     if BE-Parm-Card-3(WS-Slot-Idx:1) not = space                         
002940         go to aa015-Token-Loop                                           
002950     end-if.                                                              
002960     add 1 to WS-Slot-Idx.                                                
002970     go to aa015-Skip-Blanks.                                             
002980 aa015-exit.                                                              
002990     exit.                                                                
003000*                                                                         
003010*===========================================================              
003020* aa020 - load day-file whole into the table                              
003030*===========================================================              
003040 aa020-Load-Day-Table       section.                                      
003050 aa020-Read.                                                              
003060     read DY-Day-File                                                     
003070         at end go to aa020-exit                                          
003080     end-read.                                                            
003090     if DY-Day-File-Status not = "00"                                     
003100         move "DY-DAY-FILE READ ERROR" to WS-Message-Line                 
003110         perform zz900-Abort thru zz900-exit                              
003120     end-if.                                                              
003130     add 1 to WS-Tab-Max.                                                 
003140     if WS-Tab-Max > 800                                                  
003150         move "DAY TABLE FULL ON LOAD" to WS-Message-Line                 
003160         perform zz900-Abort thru zz900-exit                              
003170     end-if.                                                              
003180     move DY-Record to DYT-Entry(WS-Tab-Max).                             
003190     go to aa020-Read.                                                    
003200 aa020-exit.                                                              
003210     exit.                                                                
003220*                                                                         
003230*===========================================================              
003240* aa030 - walk every date from be-start-date to be-end-date               
003250*===========================================================              
003260 aa030-Walk-Date-Range      section.                                      
003270 aa030-Start.                                                             
003280     move BE-Start-Date to WS-Work-Date WD-Work-Date9.                    
003290 aa030-Date-Loop.                                                         
003300     if WS-Work-Date > BE-End-Date                                        
003310         go to aa030-exit                                                 
003320     end-if.                                                              
003330     move WS-Work-Date to WD-Work-Date9.                                  
003340     perform zz070-Day-Of-Week thru zz070-exit.                           
003350     add 1 WD-Day-Number giving WS-Day-Plus-One.                          
003360     if WF-Allowed(WS-Day-Plus-One) = "Y"                                 
003370         perform aa040-Upsert-Day thru aa040-exit                         
003380     end-if.                                                              
003390     perform zz080-Next-Date thru zz080-exit.                             
003400     go to aa030-Date-Loop.                                               
003410 aa030-exit.                                                              
003420     exit.                                                                
003430*                                                                         
003440*===========================================================              
003450* aa040 - upsert the day-table row for ws-work-date                       
003460*===========================================================              
003470 aa040-Upsert-Day           section.                                      
003480 aa040-Start.                                                             
003490     perform aa045-Find-Day thru aa045-exit.                              
003500     if WS-Tab-Found = 0                                                  
003510         perform aa047-Insert-Day thru aa047-exit                         
003520     else                                                                 
003530         if BE-Day-Type not = spaces                                      
003540             move BE-Day-Type to DYT-Day-Type(WS-Tab-Found)               
003550         end-if                                                           
003560         if BE-Office-Id not = 0                                          
003570             move BE-Office-Id to DYT-Office-Id(WS-Tab-Found)             
003580         end-if                                                           
003590         perform aa049-Attach-States thru aa049-exit                      
003600     end-if.                                                              
003610     add 1 to WS-Updated-Count.                                           
003620 aa040-exit.                                                              
003630     exit.                                                                
003640*                                                                         
003650*===========================================================              
003660* aa045 - linear search the day table by date                             
003670*===========================================================              
003680 aa045-Find-Day             section.                                      
003690 aa045-Start.                                                             
003700     move 0 to WS-Tab-Found.                                              
003710     move 1 to WS-Tab-Idx.                                                
003720 aa045-Loop.                                                              
003730     if WS-Tab-Idx > WS-Tab-Max                                           
003740         go to aa045-exit                                                 
003750     end-if.                                                              
003760     if DYT-Date(WS-Tab-Idx) = WS-Work-Date                               
003770         move WS-Tab-Idx to WS-Tab-Found                                  
003780         go to aa045-exit                                                 
003790     end-if.                                                              
003800     add 1 to WS-Tab-Idx.                                                 
003810     go to aa045-Loop.                                                    
003820 aa045-exit.                                                              
003830     exit.                                                                
003840*                                                                         
003850*===========================================================              
003860* aa047 - insert a brand-new day row, sorted by date                      
003870*===========================================================              
003880 aa047-Insert-Day           section.                                      
003890 aa047-Start.                                                             
003900     if WS-Tab-Max not < 800                                              
003910         move "DAY TABLE FULL ON INSERT" to WS-Message-Line               
003920         perform zz900-Abort thru zz900-exit                              
003930     end-if.                                                              
003940     move 1 to WS-Tab-Ins.                                                
003950 aa047-Find-Spot.                                                         
003960     if WS-Tab-Ins > WS-Tab-Max                                           
003970         go to aa047-Do-Insert                                            
003980     end-if.                                                              
003990     if DYT-Date(WS-Tab-Ins) > WS-Work-Date                               
004000         go to aa047-Do-Insert                                            
004010     end-if.                                                              
004020     add 1 to WS-Tab-Ins.                                                 
004030     go to aa047-Find-Spot.                                               
004040 aa047-Do-Insert.                                                         
004050     move WS-Tab-Max to WS-Shift-Idx.                                     
004060 aa047-Shift-Loop.                                                        
004070     if WS-Shift-Idx < WS-Tab-Ins                                         
004080         go to aa047-Store                                                
004090     end-if.                                                              
004100     add 1 WS-Shift-Idx giving WS-Shift-Idx-Next.                         
004110     move DYT-Entry-Raw(WS-Shift-Idx) to                                  
004120          DYT-Entry-Raw(WS-Shift-Idx-Next).                               
004130     subtract 1 from WS-Shift-Idx.                                        
004140     go to aa047-Shift-Loop.                                              
004150 aa047-Store.                                                             
004160     move spaces              to DYT-Entry(WS-Tab-Ins).                   
004170     move WS-Work-Date        to DYT-Date(WS-Tab-Ins).                    
004180     move "WORK"              to DYT-Day-Type(WS-Tab-Ins).                
004190     if BE-Day-Type not = spaces                                          
004200         move BE-Day-Type     to DYT-Day-Type(WS-Tab-Ins)                 
004210     end-if.                                                              
004220     move BE-Office-Id        to DYT-Office-Id(WS-Tab-Ins).               
004230     move 0                   to DYT-State-Count(WS-Tab-Ins).             
004240     add 1 to WS-Tab-Max.                                                 
004250     perform aa049-Attach-States thru aa049-exit.                         
004260 aa047-exit.                                                              
004270     exit.                                                                
004280*                                                                         
004290*===========================================================              
004300* aa049 - attach every state in ws-state-list to the found                
004310* (or just-inserted) row at ws-tab-found/ws-tab-ins, no dupes             
004320*===========================================================              
004330 aa049-Attach-States        section.                                      
004340 aa049-Start.                                                             
004350     if WS-Tab-Found = 0                                                  
004360         move WS-Tab-Ins to WS-Tab-Found                                  
004370     end-if.                                                              
004380     move 1 to WS-Slot-Idx.                                               
004390 aa049-State-Loop.                                                        
004400     if WS-Slot-Idx > WS-State-Count                                      
004410         go to aa049-exit                                                 
004420     end-if.                                                              
004430     move 0 to WS-Name-Idx.                                               
004440     move 1 to WS-Tab-Idx.                                                
004450 aa049-Check-Loop.                                                        
004460     if WS-Tab-Idx > DYT-State-Count(WS-Tab-Found)                        
004470         go to aa049-Not-Found                                            
004480     end-if.                                                              
004490     if DYT-State-Abbr(WS-Tab-Found, WS-Tab-Idx)                          
004500              = WL-Entry(WS-Slot-Idx)                                     
004510         go to aa049-Next-State                                           
004520     end-if.                                                              
004530     add 1 to WS-Tab-Idx.                                                 
004540     go to aa049-Check-Loop.                                              
004550 aa049-Not-Found.                                                         
004560     if DYT-State-Count(WS-Tab-Found) < 10                                
004570         add 1 to DYT-State-Count(WS-Tab-Found)                           
004580         move WL-Entry(WS-Slot-Idx) to                                    
004590              DYT-State-Abbr(WS-Tab-Found,                                
004600                             DYT-State-Count(WS-Tab-Found))               
004610     end-if.                                                              
004620 aa049-Next-State.                                                        
004630     add 1 to WS-Slot-Idx.                                                
004640     go to aa049-State-Loop.                                              
004650 aa049-exit.                                                              
004660     exit.                                                                
004670*                                                                         
004680*===========================================================              
004690* aa050 - rewrite dy-day-file from the table, in date order               
004700*===========================================================              
004710 aa050-Rewrite-Day-File     section.                                      
004720 aa050-Start.                                                             
004730     close DY-Day-File.                                                   
004740     open output DY-Day-File.                                             
004750     move 1 to WS-Tab-Idx.                                                
004760 aa050-Write-Loop.                                                        
004770     if WS-Tab-Idx > WS-Tab-Max                                           
004780         go to aa050-exit                                                 
004790     end-if.                                                              
004800     move DYT-Entry(WS-Tab-Idx) to DY-Record.                             
004810     write DY-Record.                                                     
004820     add 1 to WS-Tab-Idx.                                                 
004830     go to aa050-Write-Loop.                                              
004840 aa050-exit.                                                              
004850     exit.                                                                
004860*                                                                         
004870*===========================================================              
004880* aa060 - summary                                                         
004890*===========================================================              
004900 aa060-Report-Totals        section.                                      
004910 aa060-Start.                                                             
004920     display "STBLEDT - BULK DAY EDIT SUMMARY".                           
004930     display "  UPDATED " WS-Updated-Count " DAYS".                       
004940 aa060-exit.                                                              
004950     exit.                                                                
004960*                                                                         
004970*===========================================================              
004980* aa090 - close down                                                      
004990*===========================================================              
005000 aa090-Terminate            section.                                      
005010 aa090-Start.                                                             
005020     close DY-Day-File ST-Parm-File.                                      
005030 aa090-exit.                                                              
005040     exit.                                                                
005050*                                                                         
005060*===========================================================              
005070* zz070 - day of week of ws-work-date via zeller's                        
005080* congruence, normalised 0=monday ... 6=sunday                            
005090*===========================================================              
005100 zz070-Day-Of-Week          section.                                      
005110 zz070-Start.                                                             
005120     move WD-Work-MM to WD-Z-Month.                                       
005130     move WD-Work-CCYY to WD-Z-Year.                                      
005140     if WD-Z-Month < 3                                                    
005150         add 10 to WD-Z-Month                                             
005160         subtract 1 from WD-Z-Year                                        
005170     else                                                                 
005180         subtract 2 from WD-Z-Month                                       
005190     end-if.                                                              
005200     divide WD-Z-Year by 100 giving WD-Z-Century                          
005210         remainder WD-Z-YY-In-Cent.                                       
005220     divide 13 * WD-Z-Month - 1 by 5                                      
005230         giving WD-Z-Month-Term.                                          
005240     divide WD-Z-YY-In-Cent by 4 giving WD-Z-YY-Term.                     
005250     divide WD-Z-Century by 4 giving WD-Z-Cent-Term.                      
005260     compute WS-Zeller-Sum =                                              
005270         WD-Work-DD + WD-Z-Month-Term + WD-Z-YY-In-Cent                   
005280          + WD-Z-YY-Term + WD-Z-Cent-Term                                 
005290          - (2 * WD-Z-Century).                                           
005300     divide WS-Zeller-Sum by 7 giving WS-Zeller-Quotient                  
005310         remainder WD-Z-H.                                                
005320     if WD-Z-H < 0                                                        
005330         add 7 to WD-Z-H                                                  
005340     end-if.                                                              
005350     evaluate WD-Z-H                                                      
005360         when 0 move 6 to WD-Day-Number                                   
005370         when 1 move 0 to WD-Day-Number                                   
005380         when 2 move 1 to WD-Day-Number                                   
005390         when 3 move 2 to WD-Day-Number                                   
005400         when 4 move 3 to WD-Day-Number                                   
005410         when 5 move 4 to WD-Day-Number                                   
005420         when 6 move 5 to WD-Day-Number                                   
005430     end-evaluate.                                                        
005440 zz070-exit.                                                              
005450     exit.                                                                
005460*                                                                         
005470*===========================================================              
005480* zz080 - advance ws-work-date by one calendar day, month                 
005490* and year rollover included (no intrinsic functions used)                
005500*===========================================================              
005510 zz080-Next-Date            section.                                      
005520 zz080-Start.                                                             
005530     move WS-Work-Date to WD-Work-Date9.                                  
005540     add 1 to WD-Work-DD.                                                 
005550     if WD-Work-DD < 29                                                   
005560         go to zz080-Store                                                
005570     end-if.                                                              
005580     perform zz085-Days-In-Month thru zz085-exit.                         
005590     if WD-Work-DD <= WS-Tab-Idx                                          
005600         go to zz080-Store                                                
005610     end-if.                                                              
005620     move 1 to WD-Work-DD.                                                
005630     add 1 to WD-Work-MM.                                                 
005640     if WD-Work-MM < 13                                                   
005650         go to zz080-Store                                                
005660     end-if.                                                              
005670     move 1 to WD-Work-MM.                                                
005680     add 1 to WD-Work-CCYY.                                               
005690 zz080-Store.                                                             
005700     move WD-Work-Date9 to WS-Work-Date.                                  
005710 zz080-exit.                                                              
005720     exit.                                                                
005730*                                                                         
005740*===========================================================              
005750* zz085 - days in wd-work-mm/wd-work-ccyy, into ws-tab-idx                
005760* (used only as a scratch comp field here, not as a                       
005770* table subscript - see zz080 above)                                      
005780*===========================================================              
005790 zz085-Days-In-Month        section.                                      
005800 zz085-Start.                                                             
005810     evaluate WD-Work-MM                                                  
005820         when 1 move 31 to WS-Tab-Idx                                     
005830         when 2 perform zz087-Feb-Days thru zz087-exit                    
005840         when 3 move 31 to WS-Tab-Idx                                     
005850         when 4 move 30 to WS-Tab-Idx                                     
005860         when 5 move 31 to WS-Tab-Idx                                     
005870         when 6 move 30 to WS-Tab-Idx                                     
005880         when 7 move 31 to WS-Tab-Idx                                     
005890         when 8 move 31 to WS-Tab-Idx                                     
005900         when 9 move 30 to WS-Tab-Idx                                     
005910         when 10 move 31 to WS-Tab-Idx                                    
005920         when 11 move 30 to WS-Tab-Idx                                    
005930         when 12 move 31 to WS-Tab-Idx                                    
005940     end-evaluate.                                                        
005950 zz085-exit.                                                              
005960     exit.                                                                
005970*                                                                         
005980*===========================================================              
005990* zz087 - february length, gregorian leap-year rule                       
006000*===========================================================              
006010 zz087-Feb-Days             section.                                      
006020 zz087-Start.                                                             
006030     move 28 to WS-Tab-Idx.                                               
006040     divide WD-Work-CCYY by 4 giving WS-Name-Idx                          
006050         remainder WS-Name-Idx.                                           
006060     if WS-Name-Idx not = 0                                               
006070         go to zz087-exit                                                 
006080     end-if.                                                              
006090     move 29 to WS-Tab-Idx.                                               
006100     divide WD-Work-CCYY by 100 giving WS-Name-Idx                        
006110         remainder WS-Name-Idx.                                           
006120     if WS-Name-Idx not = 0                                               
006130         go to zz087-exit                                                 
006140     end-if.                                                              
006150     move 28 to WS-Tab-Idx.                                               
006160     divide WD-Work-CCYY by 400 giving WS-Name-Idx                        
006170         remainder WS-Name-Idx.                                           
006180     if WS-Name-Idx not = 0                                               
006190         go to zz087-exit                                                 
006200     end-if.                                                              
006210     move 29 to WS-Tab-Idx.                                               
006220 zz087-exit.                                                              
006230     exit.                                                                
006240*                                                                         
006250*===========================================================              
006260* zz900 - fatal error abort                                               
006270*===========================================================              
006280 zz900-Abort                section.                                      
006290 zz900-Start.                                                             
006300     display "STBLEDT - FATAL ERROR - RUN TERMINATED".                    
006310     display WS-Message-Line.                                             
006320     close DY-Day-File ST-Parm-File.                                      
006330     stop run.                                                            
006340 zz900-exit.                                                              
006350     exit.                                                                
