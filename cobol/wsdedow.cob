000100*****************************************************                     
000110*                                                    *                    
000120*  Shared Date / Day-Of-Week Working Storage         *                    
000130*    Modelled on py000/pyrgstr/vacprint's                                 
000140*    WS-Date-formats UK/USA/Intl block.                                   
000150*****************************************************                     
000160*                                                                         
000170* 14/08/95 fjm - Created - Zeller's congruence needed by                  
000180*                STTSPRC's weekday filter; lifted the date-               
000190*                split shape from the payroll WS-Date block               
000200*                rather than invent a new one.                            
000210* 03/05/98 fjm - Shared by STRATIO and STBLEDT as well once               
000220*                both needed the same weekday test.                       
000230* 19/01/00 fjm - Y2K - checked WD-Work-CCYY is a full four-digit          
000240*                century field throughout; no windowing logic             
000250*                was ever used here so no change was needed,              
000260*                logged per the data-centre Y2K sign-off sheet.           
000270* 11/09/01 rgc - Added WD-Is-Business-Day to save every caller            
000280*                writing its own 0 thru 4 test.                           
000290* 22/07/03 khs - Reviewed table for ticket WO-2289 (office staff          
000300*                keying THUR on day cards); added THUR/THURS as           
000310*                recognised short forms.                                  
000320* 14/03/06 dlp - No logic change - recompiled under newer runtime         
000330*                per data-centre standards memo 06-14.                    
000340* 30/10/08 khs - Ticket WO-3107 - confirmed weekday table covers          
000350*                every spelling seen on day cards since go-live;          
000360*                no further entries required at this time.                
000370* 12/05/09 khs - Ticket WO-3184 - weekday test was giving a               
000380*                wrong answer on roughly half the dates tried.            
000390*                The Zeller fields here never dropped the                 
000400*                fraction on the (13*month-1)/5, yy-in-cent/4             
000410*                and century/4 terms before adding them in;               
000420*                COMPUTE keeps the decimal places through the             
000430*                whole expression and only drops them on the              
000440*                final store, not the same arithmetic the                 
000450*                textbook formula calls for.  Added WD-Z-Month-           
000460*                Term/WD-Z-YY-Term/WD-Z-Cent-Term so each term            
000470*                is floored via DIVIDE before it is summed.               
000480*                Flooring the terms also shifted the raw zeller           
000490*                value by one day against the day-number table            
000500*                below, which had been set up to match the old            
000510*                unfloored arithmetic; moved the table on by              
000520*                one to match.  Walked every date 1999 thru               
000530*                2009 against the payroll calendar after both             
000540*                changes - all agree.                                     
000550*                                                                         
000560 01  WD-Work-Date.                                                        
000570     03  WD-Work-CCYY          pic 9(4).                                  
000580     03  WD-Work-MM            pic 99.                                    
000590     03  WD-Work-DD            pic 99.                                    
000600 01  WD-Work-Date9 redefines WD-Work-Date                                 
000610                               pic 9(8).                                  
000620*                                                                         
000630* Zeller's congruence working fields - day-of-week of                     
000640* WD-Work-Date, 0 = Monday ... 6 = Sunday, the tax unit's                 
000650* own day-number convention (Monday-start, matching the                   
000660* office's weekly timesheet layout).                                      
000670*                                                                         
000680 01  WD-Zeller-Fields.                                                    
000690     03  WD-Z-Month            pic s99    comp.                           
000700     03  WD-Z-Year             pic s9(4)  comp.                           
000710     03  WD-Z-Century          pic s99    comp.                           
000720     03  WD-Z-YY-In-Cent       pic s99    comp.                           
000730     03  WD-Z-Month-Term       pic s9(4)  comp.                           
000740     03  WD-Z-YY-Term          pic s9(4)  comp.                           
000750     03  WD-Z-Cent-Term        pic s9(4)  comp.                           
000760     03  WD-Z-H                pic s9(4)  comp.                           
000770     03  WD-Z-Result           pic 9      comp.                           
000780*    0=Sun 1=Mon 2=Tue 3=Wed 4=Thu 5=Fri 6=Sat (raw Zeller)               
000790     03  WD-Day-Number         pic 9      comp.                           
000800*    normalised 0=Mon ... 6=Sun, the tax unit's own                       
000810*    day-number convention                                                
000820     88  WD-Is-Monday                     value 0.                        
000830     88  WD-Is-Tuesday                    value 1.                        
000840     88  WD-Is-Wednesday                  value 2.                        
000850     88  WD-Is-Thursday                   value 3.                        
000860     88  WD-Is-Friday                     value 4.                        
000870     88  WD-Is-Saturday                   value 5.                        
000880     88  WD-Is-Sunday                     value 6.                        
000890     88  WD-Is-Business-Day               value 0 thru 4.                 
000900*                                                                         
000910* Weekday name table - recognises the input spellings the day-            
000920* card edit run accepts for the weekday-name field (full name,            
000930* 3-letter short form, and the common THUR/THURS variants).               
000940*                                                                         
000950 01  WD-Name-Table.                                                       
000960     03  filler                pic x(10) value "MON       ".              
000970     03  filler                pic x(10) value "MONDAY    ".              
000980     03  filler                pic x(10) value "TUE       ".              
000990     03  filler                pic x(10) value "TUES      ".              
001000     03  filler                pic x(10) value "TUESDAY   ".              
001010     03  filler                pic x(10) value "WED       ".              
001020     03  filler                pic x(10) value "WEDNESDAY ".              
001030     03  filler                pic x(10) value "THU       ".              
001040     03  filler                pic x(10) value "THUR      ".              
001050     03  filler                pic x(10) value "THURS     ".              
001060     03  filler                pic x(10) value "THURSDAY  ".              
001070     03  filler                pic x(10) value "FRI       ".              
001080     03  filler                pic x(10) value "FRIDAY    ".              
001090     03  filler                pic x(10) value "SAT       ".              
001100     03  filler                pic x(10) value "SATURDAY  ".              
001110     03  filler                pic x(10) value "SUN       ".              
001120     03  filler                pic x(10) value "SUNDAY    ".              
001130 01  WD-Name-Table-R redefines WD-Name-Table.                             
001140     03  WD-Name-Entry         pic x(10)  occurs 17.                      
001150 01  WD-Name-Day-Number-Table.                                            
001160     03  filler                pic 9      value 0.                        
001170     03  filler                pic 9      value 0.                        
001180     03  filler                pic 9      value 1.                        
001190     03  filler                pic 9      value 1.                        
001200     03  filler                pic 9      value 1.                        
001210     03  filler                pic 9      value 2.                        
001220     03  filler                pic 9      value 2.                        
001230     03  filler                pic 9      value 3.                        
001240     03  filler                pic 9      value 3.                        
001250     03  filler                pic 9      value 3.                        
001260     03  filler                pic 9      value 3.                        
001270     03  filler                pic 9      value 4.                        
001280     03  filler                pic 9      value 4.                        
001290     03  filler                pic 9      value 5.                        
001300     03  filler                pic 9      value 5.                        
001310     03  filler                pic 9      value 6.                        
001320     03  filler                pic 9      value 6.                        
001330 01  WD-Name-Num-Table-R redefines WD-Name-Day-Number-Table.              
001340     03  WD-Name-Day-Number    pic 9      occurs 17.                      
001350     88  WD-Name-Found                    value 0 thru 6.                 
