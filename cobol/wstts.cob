000100*****************************************************                     
000110*                                                    *                    
000120*  Record Definition For Timeline Segment File       *                    
000130*     Sequential, no key - read/written in order      *                   
000140*****************************************************                     
000150* Content 348 bytes - record length is the map vendor                     
000160* feed's own contract, no spare bytes to pad with; no                     
000170* filler carried on this one.                                             
000180*                                                                         
000190* 30/07/95 fjm - Created - flattened from the map vendor's                
000200*                nested place/visit/candidate document; only              
000210*                the fields this system tracks days from are              
000220*                carried (timestamps already localised to the             
000230*                employee's zone upstream of this file).                  
000240* 21/01/99 rgc  - Confirmed no date field here was ever                   
000250*                 2-digit while we were in for Y2K; both TS               
000260*                 dates were born CCYYMMDD.                               
000270* 22/05/09 khs - Ticket WO-3191 - dropped the 4-byte filler               
000280*                that had been padding this record to 352;                
000290*                the vendor feed is defined as 348 bytes                  
000300*                flat, so the pad was silently growing every              
000310*                segment record written by 4 bytes.                       
000320*                                                                         
000330 01  TS-Record.                                                           
000340     03  TS-Start-Date         pic 9(8).                                  
000350*    segment start, local calendar date, ccyymmdd                         
000360     03  TS-End-Date           pic 9(8).                                  
000370*    segment end, local calendar date, ccyymmdd                           
000380     03  TS-Visit-Place-Id     pic x(30).                                 
000390*    place id of the visit's top candidate, spaces if none                
000400     03  TS-Dest-Count         pic 9(2).                                  
000410*    number of trip-destination place ids present, 0-10                   
000420     03  TS-Dest-Place-Id      pic x(30)                                  
000430                                occurs 10.                                
000440*    trip-destination place ids, only TS-Dest-Count of the                
000450*    10 occurrences are meaningful                                        
