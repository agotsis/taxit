000100*************************************************************             
000110*                                                                         
000120*   S T A C T I V   --   S T A T E   A C T I V A T I O N                  
000130*                                                                         
000140*************************************************************             
000150 identification            division.                                      
000160 program-id.                stactiv.                                      
000170 author.                    f j marsh.                                    
000180 installation.              state tax unit data center.                   
000190 date-written.              30/09/1991.                                   
000200 date-compiled.                                                           
000210 security.                  authorised tax unit staff only.               
000220*                                                                         
000230* remarks.                                                                
000240*     sets st-active to 'y' on every state that has at                    
000250*     least one day-tracking-file record attached to it.                  
000260*     never turns a state back off - that is a manual                     
000270*     st-master-file change, not a batch decision.                        
000280*                                                                         
000290* change log.                                                             
000300*     30/09/91 fjm  - created.  before this date st-active                
000310*                     did not exist; a blank st-name row was              
000320*                     the old 'inactive' convention.                      
000330*     14/08/95 fjm  - repointed at the new dy-day-file from               
000340*                     the day-tracking conversion; this                   
000350*                     program used to scan the old vacation               
000360*                     card file for the same purpose.                     
000370*     11/03/99 rgc  - per-state day counts now on the                     
000380*                     summary display, not just the flag                  
000390*                     flip, per tax unit request rgc-0097.                
000400*     18/01/00 rgc  - y2k sweep - dy-date already full ccyy,              
000410*                     no 2-digit year compares in this                    
000420*                     program; logged for the sign-off sheet.             
000430*     26/07/02 khs  - ticket wo-2055 - already-active count               
000440*                     now shown separately from newly-                    
000450*                     activated on the trailer display.                   
000460*     09/02/06 dlp  - reviewed against the state master                   
000470*                     record layout; no change needed.                    
000480*     17/10/08 khs  - recompiled under the replacement taxu-              
000490*                     host image; no source change.                       
000500*                                                                         
000510 environment                division.                                     
000520 copy "envdiv.cob".                                                       
000530 input-output               section.                                      
000540 file-control.                                                            
000550     copy "selstmst.cob".                                                 
000560     copy "seldayf.cob".                                                  
000570*                                                                         
000580 data                       division.                                     
000590 file                       section.                                      
000600 copy "fdstmst.cob".                                                      
000610 copy "fddayf.cob".                                                       
000620*                                                                         
000630 working-storage            section.                                      
000640 77  Prog-Name                pic x(17) value "stactiv (1.1.03)".         
000650*---------------------------------------------------------                
000660* file status fields                                                      
000670*---------------------------------------------------------                
000680 01  WS-File-Statuses.                                                    
000690     03  ST-Master-File-Status pic xx.                                    
000700     03  DY-Day-File-Status    pic xx.                                    
000710     03  filler                pic x(4).                                  
000720*                                                                         
000730*---------------------------------------------------------                
000740* counters - kept as three separate comp fields and also                  
000750* addressable as a table for the trailer display loop                     
000760*---------------------------------------------------------                
000770 01  WS-Run-Totals.                                                       
000780     03  WS-Activated-Count    pic 9(5)   comp.                           
000790     03  WS-Already-Count      pic 9(5)   comp.                           
000800     03  WS-With-Days-Count    pic 9(5)   comp.                           
000810 01  WS-Run-Totals-Tab redefines WS-Run-Totals.                           
000820     03  WS-Total-Entry         pic 9(5)  comp                            
000830                                          occurs 3.                       
000840*                                                                         
000850*---------------------------------------------------------                
000860* in-memory per-state day count table, one row per state                  
000870* in st-master-file, subscripted in the same order the                    
000880* master is read (master stays sorted on st-abbrev)                       
000890*---------------------------------------------------------                
000900 01  WS-State-Table.                                                      
000910     03  SAT-Entry              occurs 100 times.                         
000920         05  SAT-Abbrev         pic x(2).                                 
000930         05  SAT-Name           pic x(30).                                
000940         05  SAT-Threshold      pic 9(4).                                 
000950         05  SAT-Active         pic x.                                    
000960         05  SAT-Day-Count      pic 9(5)  comp.                           
000970 01  WS-State-Table-Flat redefines WS-State-Table.                        
000980     03  SAT-Entry-Raw          pic x(42)                                 
000990                                          occurs 100.                     
001000*                                                                         
001010 01  WS-Tab-Controls.                                                     
001020     03  WS-Tab-Max             pic 9(3)  comp value 0.                   
001030     03  WS-Tab-Idx             pic 9(3)  comp.                           
001040 01  WS-Tab-Controls-Tab redefines WS-Tab-Controls.                       
001050     03  WS-Tab-Control-Entry    pic 9(3)  comp                           
001060                                          occurs 2.                       
001070*                                                                         
001080*---------------------------------------------------------                
001090* day-file working copy of one day record, one state                      
001100* abbreviation subscripted off of it at a time                            
001110*---------------------------------------------------------                
001120 01  WS-Day-Idx                 pic 9(2)   comp.                          
001130 01  WS-Message-Line            pic x(60).                                
001140*                                                                         
001150 procedure                  division.                                     
001160*===========================================================              
001170* aa000 - main line                                                       
001180*===========================================================              
001190 aa000-Main                 section.                                      
001200 aa000-Begin.                                                             
001210     perform aa010-Initialise          thru aa010-exit.                   
001220     perform aa020-Load-State-Table    thru aa020-exit.                   
001230     perform aa030-Scan-Days           thru aa030-exit.                   
001240     perform aa040-Activate-States     thru aa040-exit.                   
001250     perform aa050-Rewrite-Master      thru aa050-exit.                   
001260     perform aa060-Report-Totals       thru aa060-exit.                   
001270     perform aa090-Terminate           thru aa090-exit.                   
001280     stop run.                                                            
001290 aa000-exit.                                                              
001300     exit.                                                                
001310*                                                                         
001320*===========================================================              
001330* aa010 - open files                                                      
001340*===========================================================              
001350 aa010-Initialise           section.                                      
001360 aa010-Start.                                                             
001370     open input  ST-Master-File  DY-Day-File.                             
001380     move 0 to WS-Tab-Max WS-Activated-Count                              
001390               WS-Already-Count WS-With-Days-Count.                       
001400 aa010-exit.                                                              
001410     exit.                                                                
001420*                                                                         
001430*===========================================================              
001440* aa020 - load the state master into the working table                    
001450*===========================================================              
001460 aa020-Load-State-Table     section.                                      
001470 aa020-Read.                                                              
001480     read ST-Master-File                                                  
001490         at end go to aa020-exit                                          
001500     end-read.                                                            
001510     if ST-Master-File-Status not = "00"                                  
001520         move "ST-MASTER-FILE READ ERROR" to WS-Message-Line              
001530         perform zz900-Abort thru zz900-exit                              
001540     end-if.                                                              
001550     add 1 to WS-Tab-Max.                                                 
001560     if WS-Tab-Max > 100                                                  
001570         move "STATE TABLE FULL ON LOAD" to WS-Message-Line               
001580         perform zz900-Abort thru zz900-exit                              
001590     end-if.                                                              
001600     move ST-Abbrev         to SAT-Abbrev(WS-Tab-Max).                    
001610     move ST-Name           to SAT-Name(WS-Tab-Max).                      
001620     move ST-Day-Threshold  to SAT-Threshold(WS-Tab-Max).                 
001630     move ST-Active         to SAT-Active(WS-Tab-Max).                    
001640     move 0                 to SAT-Day-Count(WS-Tab-Max).                 
001650     go to aa020-Read.                                                    
001660 aa020-exit.                                                              
001670     exit.                                                                
001680*                                                                         
001690*===========================================================              
001700* aa030 - scan the day file, tally a count per state                      
001710*===========================================================              
001720 aa030-Scan-Days            section.                                      
001730 aa030-Read.                                                              
001740     read DY-Day-File                                                     
001750         at end go to aa030-exit                                          
001760     end-read.                                                            
001770     if DY-Day-File-Status not = "00"                                     
001780         move "DY-DAY-FILE READ ERROR" to WS-Message-Line                 
001790         perform zz900-Abort thru zz900-exit                              
001800     end-if.                                                              
001810     move 1 to WS-Day-Idx.                                                
001820 aa030-State-Loop.                                                        
001830     if WS-Day-Idx > DY-State-Count                                       
001840         go to aa030-Read                                                 
001850     end-if.                                                              
001860     move 1 to WS-Tab-Idx.                                                
001870 aa030-Find-Loop.                                                         
001880     if WS-Tab-Idx > WS-Tab-Max                                           
001890         go to aa030-Next-State                                           
001900     end-if.                                                              
001910     if SAT-Abbrev(WS-Tab-Idx) = DY-State-Abbr(WS-Day-Idx)                
001920         add 1 to SAT-Day-Count(WS-Tab-Idx)                               
001930         go to aa030-Next-State                                           
001940     end-if.                                                              
001950     add 1 to WS-Tab-Idx.                                                 
001960     go to aa030-Find-Loop.                                               
001970 aa030-Next-State.                                                        
001980     add 1 to WS-Day-Idx.                                                 
001990     go to aa030-State-Loop.                                              
002000 aa030-exit.                                                              
002010     exit.                                                                
002020*                                                                         
002030*===========================================================              
002040* aa040 - flip the active flag for every state with days                  
002050*===========================================================              
002060 aa040-Activate-States      section.                                      
002070 aa040-Start.                                                             
002080     move 1 to WS-Tab-Idx.                                                
002090 aa040-Loop.                                                              
002100     if WS-Tab-Idx > WS-Tab-Max                                           
002110         go to aa040-exit                                                 
002120     end-if.                                                              
002130     if SAT-Day-Count(WS-Tab-Idx) > 0                                     
002140         add 1 to WS-With-Days-Count                                      
002150         if SAT-Active(WS-Tab-Idx) = "Y"                                  
002160             add 1 to WS-Already-Count                                    
002170             display "ALREADY ACTIVE  " SAT-Abbrev(WS-Tab-Idx)            
002180                     "  DAYS=" SAT-Day-Count(WS-Tab-Idx)                  
002190         else                                                             
002200             move "Y" to SAT-Active(WS-Tab-Idx)                           
002210             add 1 to WS-Activated-Count                                  
002220             display "ACTIVATED       " SAT-Abbrev(WS-Tab-Idx)            
002230                     "  DAYS=" SAT-Day-Count(WS-Tab-Idx)                  
002240         end-if                                                           
002250     end-if.                                                              
002260     add 1 to WS-Tab-Idx.                                                 
002270     go to aa040-Loop.                                                    
002280 aa040-exit.                                                              
002290     exit.                                                                
002300*                                                                         
002310*===========================================================              
002320* aa050 - rewrite st-master-file with the flags as changed                
002330*===========================================================              
002340 aa050-Rewrite-Master       section.                                      
002350 aa050-Start.                                                             
002360     close ST-Master-File.                                                
002370     open output ST-Master-File.                                          
002380     move 1 to WS-Tab-Idx.                                                
002390 aa050-Write-Loop.                                                        
002400     if WS-Tab-Idx > WS-Tab-Max                                           
002410         go to aa050-exit                                                 
002420     end-if.                                                              
002430     move SAT-Abbrev(WS-Tab-Idx)    to ST-Abbrev.                         
002440     move SAT-Name(WS-Tab-Idx)      to ST-Name.                           
002450     move SAT-Threshold(WS-Tab-Idx) to ST-Day-Threshold.                  
002460     move SAT-Active(WS-Tab-Idx)    to ST-Active.                         
002470     write ST-Record.                                                     
002480     add 1 to WS-Tab-Idx.                                                 
002490     go to aa050-Write-Loop.                                              
002500 aa050-exit.                                                              
002510     exit.                                                                
002520*                                                                         
002530*===========================================================              
002540* aa060 - summary                                                         
002550*===========================================================              
002560 aa060-Report-Totals        section.                                      
002570 aa060-Start.                                                             
002580     display "STACTIV - STATE ACTIVATION SUMMARY".                        
002590     if WS-With-Days-Count = 0                                            
002600         display "  NO STATE HAS ANY DAYS - ALL REMAIN"                   
002610                 " INACTIVE"                                              
002620     end-if.                                                              
002630     move 1 to WS-Tab-Idx.                                                
002640 aa060-Loop.                                                              
002650     if WS-Tab-Idx > 3                                                    
002660         go to aa060-exit                                                 
002670     end-if.                                                              
002680     evaluate WS-Tab-Idx                                                  
002690         when 1  display "  NEWLY ACTIVATED  " WS-Total-Entry(1)          
002700         when 2  display "  ALREADY ACTIVE   " WS-Total-Entry(2)          
002710         when 3  display "  STATES WITH DAYS " WS-Total-Entry(3)          
002720     end-evaluate.                                                        
002730     add 1 to WS-Tab-Idx.                                                 
002740     go to aa060-Loop.                                                    
002750 aa060-exit.                                                              
002760     exit.                                                                
002770*                                                                         
002780*===========================================================              
002790* aa090 - close down                                                      
002800*===========================================================              
002810 aa090-Terminate            section.                                      
002820 aa090-Start.                                                             
002830     close ST-Master-File DY-Day-File.                                    
002840 aa090-exit.                                                              
002850     exit.                                                                
002860*                                                                         
002870*===========================================================              
002880* zz900 - fatal error abort                                               
002890*===========================================================              
002900 zz900-Abort                section.                                      
002910 zz900-Start.                                                             
002920     display "STACTIV - FATAL ERROR - RUN TERMINATED".                    
002930     display WS-Message-Line.                                             
002940     close ST-Master-File DY-Day-File.                                    
002950     stop run.                                                            
002960 zz900-exit.                                                              
002970     exit.                                                                
